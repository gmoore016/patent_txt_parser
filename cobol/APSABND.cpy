000100******************************************************************
000200*    COPYBOOK.....: APSABND                                      *
000300*    DESCRIPTION..: ABEND-REC - THE SHOP STANDARD ABEND RECORD.   *
000400*                   WRITTEN TO SYSOUT-REC IMMEDIATELY BEFORE      *
000500*                   1000-ABEND-RTN FORCES A S0C7 VIA DIVIDE       *
000600*                   ZERO-VAL INTO ONE-VAL.  ALSO CARRIES          *
000700*                   PARA-NAME, MOVED TO AT THE TOP OF EVERY       *
000800*                   PARAGRAPH SO THE SYSOUT DUMP SHOWS WHERE THE  *
000900*                   PROGRAM WAS WHEN IT WENT DOWN.                *
001000*    MAINTENANCE LOG:                                             *
001100*    072387 JS  ORIGINAL COPYBOOK - SHOP STANDARD SHAPE CARRIED   *
001200*                FORWARD UNCHANGED FROM THE OTHER BATCH JOBS.     *
001300******************************************************************
001400 01  ABEND-REC.
001500     05  PARA-NAME                   PIC X(30).
001600     05  ABEND-REASON                PIC X(50).
001700     05  EXPECTED-VAL                PIC X(15).
001800     05  ACTUAL-VAL                  PIC X(15).
001900     05  ONE-VAL                     PIC 9(01) VALUE 1.
002000     05  ZERO-VAL                    PIC 9(01) VALUE 0.
002100     05  FILLER                      PIC X(18).
