000100******************************************************************
000200*    COPYBOOK.....: APSABST                                      *
000300*    DESCRIPTION..: ABSTRACT TABLE ROW - CHILD OF PATENT, ONE     *
000400*                   ROW PER SECTION KEY ABST WITHIN A DOCUMENT.   *
000500*                   TEXT ACCUMULATES FROM KEYS PAL AND PAR.       *
000600*    MAINTENANCE LOG:                                             *
000700*    072387 JS  ORIGINAL COPYBOOK.                                *
000800******************************************************************
000900 01  APS-ABSTRACT-ROW.
001000     05  ABST-ID                 PIC X(14).
001100     05  ABST-PARENT-ID          PIC X(09).
001200     05  ABST-TEXT               PIC X(500).
001300     05  FILLER                  PIC X(07).
