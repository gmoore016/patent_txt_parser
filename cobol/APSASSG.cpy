000100******************************************************************
000200*    COPYBOOK.....: APSASSG                                      *
000300*    DESCRIPTION..: ASSIGNEE TABLE ROW - CHILD OF PATENT, ONE ROW *
000400*                   PER SECTION KEY ASSG WITHIN A DOCUMENT.       *
000500*    MAINTENANCE LOG:                                             *
000600*    072387 JS  ORIGINAL COPYBOOK.                                *
000700*    031594 MM  ADDED ASSG-CODE 88-LEVELS FOR VALID TYPE CODES.   *
000800******************************************************************
000900 01  APS-ASSIGNEE-ROW.
001000     05  ASSG-ID                 PIC X(14).
001100     05  ASSG-PARENT-ID          PIC X(09).
001200     05  ASSG-NAME               PIC X(60).
001300     05  ASSG-CITY               PIC X(30).
001400     05  ASSG-STATE              PIC X(04).
001500     05  ASSG-COUNTRY            PIC X(04).
001600     05  ASSG-CODE               PIC X(02).
001700         88  ASSG-CODE-UNASSIGNED       VALUE '1 '.
001800         88  ASSG-CODE-TO-INDIVIDUAL    VALUE '2 '.
001900         88  ASSG-CODE-TO-ORGANIZATION  VALUE '3 '.
002000     05  FILLER                  PIC X(11).
