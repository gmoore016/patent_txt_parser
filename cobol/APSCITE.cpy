000100******************************************************************
000200*    COPYBOOK.....: APSCITE                                      *
000300*    DESCRIPTION..: CITATION TABLE ROW - CHILD OF PATENT, ONE ROW *
000400*                   PER OCCURRENCE OF KEY PNO WITHIN SECTION      *
000500*                   UREF (PNO IS THE "NEW-RECORD" FIELD - EVERY   *
000600*                   REPEAT STARTS A FRESH CITATION ROW).          *
000700*    MAINTENANCE LOG:                                             *
000800*    072387 JS  ORIGINAL COPYBOOK.                                *
000900*    031594 MM  ADDED CITED-ISD REDEFINE FOR CCYY/MM/DD EDIT.     *
001000*    021513 AK  REQ 0213-026.  CITE-TYPE IS X(09), NOT THE X(8)   *
001100*                THE REQUEST SPEC'D - 'US-PATENT' ITSELF RUNS     *
001200*                NINE BYTES, AND AN X(8) FIELD WOULD HAVE SILENTLY*
001300*                TRUNCATED THE CONSTANT TO 'US-PATEN'.  WIDENED   *
001400*                ON PURPOSE, NOT AN OVERSIGHT - SEE APSFMAP FOR   *
001500*                THE MATCHING FMAP-CITE-CONSTANT.                *
001600******************************************************************
001700 01  APS-CITATION-ROW.
001800     05  CITE-ID                 PIC X(14).
001900     05  CITE-PARENT-ID          PIC X(09).
002000     05  CITE-CITED-PNO          PIC X(09).
002100     05  CITE-CITED-ISD          PIC X(08).
002200     05  CITE-CITED-NAM          PIC X(40).
002300*    021513 AK  X(09), NOT X(8) - SEE THE MAINTENANCE LOG ABOVE.
002400     05  CITE-TYPE               PIC X(09).
002500         88  CITE-TYPE-IS-US-PATENT  VALUE 'US-PATENT'.
002600     05  FILLER                  PIC X(07).
002700*
002800*    031594 MM  ALTERNATE CCYY/MM/DD VIEW OF THE CITED ISSUE DATE.
002900 01  APS-CITATION-DATE-VIEW REDEFINES APS-CITATION-ROW.
003000     05  FILLER                  PIC X(14).
003100     05  FILLER                  PIC X(09).
003200     05  FILLER                  PIC X(09).
003300     05  CITEV-ISD-CCYYMMDD.
003400         10  CITEV-ISD-CCYY      PIC X(04).
003500         10  CITEV-ISD-MM        PIC X(02).
003600         10  CITEV-ISD-DD        PIC X(02).
003700     05  FILLER                  PIC X(40).
003800     05  FILLER                  PIC X(09).
003900     05  FILLER                  PIC X(07).
