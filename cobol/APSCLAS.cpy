000100******************************************************************
000200*    COPYBOOK.....: APSCLAS                                      *
000300*    DESCRIPTION..: CLASSIFICATION TABLE ROW - CHILD OF PATENT,   *
000400*                   ONE ROW PER SECTION KEY CLAS WITHIN A         *
000500*                   DOCUMENT.  CROSS-REF AND INTL-CLASS CARRY     *
000600*                   REPEATED OCCURRENCES JOINED WITH |#|.         *
000700*    MAINTENANCE LOG:                                             *
000800*    072387 JS  ORIGINAL COPYBOOK.                                *
000900******************************************************************
001000 01  APS-CLASSIFICATION-ROW.
001100     05  CLAS-ID                 PIC X(14).
001200     05  CLAS-PARENT-ID          PIC X(09).
001300     05  CLAS-MAIN-CLASS         PIC X(09).
001400     05  CLAS-CROSS-REF          PIC X(120).
001500     05  CLAS-INTL-CLASS         PIC X(120).
001600     05  FILLER                  PIC X(08).
