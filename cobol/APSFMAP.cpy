000100******************************************************************
000200*    COPYBOOK.....: APSFMAP                                      *
000300*    DESCRIPTION..: FIELD-MAP REFERENCE TABLE.  THIS COPYBOOK     *
000400*                   DOES NOT DRIVE THE PARSE - IT DOCUMENTS THE   *
000500*                   COMPILED-IN SECTION/FIELD CODES AND THE       *
000600*                   CONSTANTS THE 300-SERIES EVALUATE CASCADES    *
000700*                   IN PATXTRCT CARRY OUT.  KEEP THIS COPYBOOK IN *
000800*                   STEP WITH THE PROCEDURE DIVISION WHEN THE     *
000900*                   GREEN-BOOK MAPPING CHANGES.                   *
001000*    MAINTENANCE LOG:                                             *
001100*    081590 JS  ORIGINAL COPYBOOK - DOCUMENTS THE APS MAPPING     *
001200*                THIS SHOP RUNS AGAINST THE PATENT FULL-TEXT      *
001300*                FILES.                                           *
001400******************************************************************
001500 01  APS-FIELD-MAP-DOC.
001600     05  FMAP-DEFAULT-JOINER     PIC X(03) VALUE '|#|'.
001700     05  FMAP-CONTINUE-JOINER    PIC X(01) VALUE SPACE.
001800     05  FMAP-CITE-CONSTANT      PIC X(09) VALUE 'US-PATENT'.
001900     05  FMAP-MAPPED-SECTION     PIC X(04).
002000         88  FMAP-SECTION-IS-VALID    VALUES 'PATN' 'INVT' 'ASSG'
002100                                            'CLAS' 'UREF' 'ABST'.
002200         88  FMAP-SECTION-IS-PATENT   VALUE 'PATN'.
002300         88  FMAP-SECTION-IS-CHILD    VALUES 'INVT' 'ASSG' 'CLAS'
002400                                            'UREF' 'ABST'.
002500     05  FMAP-NEW-RECORD-KEY     PIC X(03) VALUE 'PNO'.
002600     05  FILLER                  PIC X(10).
