000100******************************************************************
000200*    COPYBOOK.....: APSINREC                                     *
000300*    DESCRIPTION..: RAW APS GREEN-BOOK INPUT LINE LAYOUT.         *
000400*                   EVERY LINE OF AN INPUT FULL-TEXT FILE CARRIES *
000500*                   A 4-BYTE SECTION/FIELD KEY FOLLOWED BY A      *
000600*                   256-BYTE VALUE AREA.  USED BY PATXTRCT.       *
000700*    MAINTENANCE LOG:                                             *
000800*    072387 JS  ORIGINAL COPYBOOK FOR DOC-SPLITTER/DOC-PARSER.    *
000900*    031594 MM  ADDED SPARE FILLER FOR FUTURE KEY EXPANSION.      *
001000******************************************************************
001100 01  APS-INPUT-REC.
001200     05  APS-IN-KEY              PIC X(04).
001300     05  APS-IN-VALUE            PIC X(256).
001400     05  FILLER                  PIC X(06).
