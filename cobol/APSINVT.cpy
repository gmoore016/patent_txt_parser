000100******************************************************************
000200*    COPYBOOK.....: APSINVT                                      *
000300*    DESCRIPTION..: INVENTOR TABLE ROW - CHILD OF PATENT, ONE ROW *
000400*                   PER SECTION KEY INVT WITHIN A DOCUMENT.       *
000500*    MAINTENANCE LOG:                                             *
000600*    072387 JS  ORIGINAL COPYBOOK.                                *
000700******************************************************************
000800 01  APS-INVENTOR-ROW.
000900     05  INVT-ID                 PIC X(14).
001000     05  INVT-PARENT-ID          PIC X(09).
001100     05  INVT-NAME               PIC X(40).
001200     05  INVT-CITY               PIC X(30).
001300     05  INVT-STATE              PIC X(04).
001400     05  INVT-COUNTRY            PIC X(04).
001500     05  FILLER                  PIC X(09).
