000100******************************************************************
000200*    COPYBOOK.....: APSPATN                                      *
000300*    DESCRIPTION..: PATENT TABLE ROW - ONE ROW PER GREEN-BOOK     *
000400*                   DOCUMENT (SECTION KEY PATN).  WRITTEN BY      *
000500*                   PATXTRCT TO THE PATENT.CSV OUTPUT FILE.       *
000600*    MAINTENANCE LOG:                                             *
000700*    072387 JS  ORIGINAL COPYBOOK.                                *
000800*    031594 MM  ADDED APP-DATE/ISSUE-DATE REDEFINES FOR EDIT.     *
000900*    112099 JS  Y2K - REVIEWED DATE FIELDS, NO CENTURY WINDOW     *
001000*                NEEDED SINCE DATES CARRY FULL CCYY.              *
001100******************************************************************
001200 01  APS-PATENT-ROW.
001300     05  PAT-ID                  PIC X(09).
001400     05  PAT-FILENAME            PIC X(40).
001500     05  PAT-SERIES-CODE         PIC X(02).
001600     05  PAT-APP-NO              PIC X(08).
001700     05  PAT-APP-TYPE            PIC X(02).
001800     05  PAT-ART-UNIT            PIC X(04).
001900     05  PAT-APP-DATE            PIC X(08).
002000     05  PAT-TITLE               PIC X(160).
002100     05  PAT-ISSUE-DATE          PIC X(08).
002200     05  PAT-NCLAIMS             PIC X(04).
002300     05  PAT-ECLAIMS             PIC X(04).
002400     05  PAT-NDRAWINGS           PIC X(04).
002500     05  PAT-NFIGURES            PIC X(04).
002600     05  FILLER                  PIC X(39).
002700*
002800*    031594 MM  ALTERNATE CCYY/MM/DD VIEW OF THE TWO DATE FIELDS
002900*    031594 MM  FOR EDIT/DISPLAY ROUTINES - VALUES NEVER MOVED
003000*    031594 MM  THROUGH THIS REDEFINITION, VIEW ONLY.
003100 01  APS-PATENT-DATE-VIEW REDEFINES APS-PATENT-ROW.
003200     05  FILLER                  PIC X(09).
003300     05  FILLER                  PIC X(40).
003400     05  FILLER                  PIC X(02).
003500     05  FILLER                  PIC X(08).
003600     05  FILLER                  PIC X(02).
003700     05  FILLER                  PIC X(04).
003800     05  PATV-APP-DATE-CCYYMMDD.
003900         10  PATV-APP-DATE-CCYY  PIC X(04).
004000         10  PATV-APP-DATE-MM    PIC X(02).
004100         10  PATV-APP-DATE-DD    PIC X(02).
004200     05  FILLER                  PIC X(160).
004300     05  PATV-ISS-DATE-CCYYMMDD.
004400         10  PATV-ISS-DATE-CCYY  PIC X(04).
004500         10  PATV-ISS-DATE-MM    PIC X(02).
004600         10  PATV-ISS-DATE-DD    PIC X(02).
004700     05  FILLER                  PIC X(16).
004800     05  FILLER                  PIC X(39).
