000100 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  FLDLTH.
000200******************************************************************
000300*    PROGRAM......: FLDLTH                                       *
000400*    DESCRIPTION..: RETURNS THE TRIMMED LENGTH OF A GREEN-BOOK    *
000500*                   VALUE FIELD - I.E. THE LENGTH OF LK-VALUE-    *
000600*                   TEXT WITH TRAILING SPACES REMOVED.  CALLED BY *
000700*                   PATXTRCT'S DOC-PARSER BEFORE A VALUE IS       *
000800*                   STORED OR APPENDED, SO A CONTINUATION LINE    *
000900*                   IS JOINED RIGHT AFTER THE LAST REAL CHARACTER *
001000*                   AND NOT AFTER A FIELD FULL OF TRAILING BLANKS.*
001100*                                                                *
001200*    CHANGE LOG:                                                 *
001300*    032287 JS  ORIGINAL PROGRAM - STRLTH, THE SHOP'S GENERAL-    *
001400*                PURPOSE TRAILING-BLANK TRIM ROUTINE (FUNCTION    *
001500*                REVERSE + INSPECT TALLYING) FOR THE 255-BYTE     *
001600*                PATIENT COMMENT FIELD.                          *
001700*    061991 JS  REQ 1991-048.  ADDED THE CHAR-TABLE ALTERNATE     *
001800*                VIEW FOR THE DAY THIS ROUTINE IS ASKED TO SCAN   *
001900*                FORWARD INSTEAD OF USING FUNCTION REVERSE.       *
002000*    112099 JS  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE   *
002100*                REQUIRED.                                       *
002200*    030103 MM  REQ 0103-201.  RENAMED FROM STRLTH TO FLDLTH AND  *
002300*                RETARGETED AT THE 256-BYTE APS VALUE FIELD       *
002400*                INSTEAD OF THE 255-BYTE PATIENT COMMENT FIELD,   *
002500*                WHEN THE APS EXTRACT JOB WAS STOOD UP ON THIS    *
002510*                SHOP'S COBOL PLATFORM.                          *
002520*    042308 JS  REQ 2308-114.  RETURN-LTH IS NOW ZEROED ON ENTRY  *
002530*                INSTEAD OF ASSUMING THE CALLER CLEARED IT.       *
002540*    091512 AK  REQ 1512-009.  ADDED WS-REV-VALUE-HALVES ALTERNATE*
002550*                VIEW FOR THE MID-STRING SCAN USED BY THE ABSTRACT*
002560*                CONTINUATION EDIT (NEVER ENABLED - SEE 000-EXIT).*
002561*    021513 AK  REQ 0213-024.  PROMOTED WS-L TO A 77-LEVEL ITEM   *
002562*                PER SHOP STANDARD - IT IS A STANDALONE SCRATCH   *
002563*                COUNTER, NOT PART OF THE TRIM WORK AREA GROUP.   *
002564*                DROPPED THE UNUSED SPECIAL-NAMES TOP-OF-FORM     *
002565*                MNEMONIC - THIS ROUTINE NEVER PRINTS A REPORT.   *
002700 AUTHOR. JON SAYLES.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 03/22/87.
003000 DATE-COMPILED. 02/15/13.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004410*
004420*    021513 AK  STANDALONE LEADING-SPACE TALLY COUNTER - SEE THE
004430*    021513 AK  CHANGE LOG ENTRY ABOVE.
004440 77  WS-L                        PIC S9(4) COMP.
004450*
004500 01  WS-TRIM-WORK-AREA.
004700     05  WS-REV-VALUE            PIC X(256).
004800     05  FILLER                  PIC X(04).
004900*
005000*    042308 JS  CHAR-BY-CHAR ALTERNATE VIEW, KEPT FOR THE DAY THIS
005100*    042308 JS  ROUTINE IS ASKED TO SCAN FORWARD INSTEAD OF USING
005200*    042308 JS  FUNCTION REVERSE.
005300 01  WS-REV-VALUE-CHARS REDEFINES WS-TRIM-WORK-AREA.
005400     05  FILLER                  PIC X(02).
005500     05  WS-REV-CHAR-TBL         PIC X(02)
005600                                 OCCURS 128 TIMES.
005700     05  FILLER                  PIC X(02).
005800*
005900*    091512 AK  MID-STRING ALTERNATE VIEW - SEE CHANGE LOG.
006000 01  WS-REV-VALUE-HALVES REDEFINES WS-TRIM-WORK-AREA.
006100     05  FILLER                  PIC X(02).
006200     05  WS-REV-VALUE-FIRST-HALF PIC X(128).
006300     05  WS-REV-VALUE-LAST-HALF  PIC X(128).
006400     05  FILLER                  PIC X(02).
006500
006600 LINKAGE SECTION.
006700 01  LK-VALUE-TEXT               PIC X(256).
006800*
006900*    061991 JS  CHAR-TABLE ALTERNATE VIEW OF THE PASSED VALUE.
007000 01  LK-VALUE-TEXT-TBL REDEFINES LK-VALUE-TEXT.
007100     05  LK-VALUE-CHAR           PIC X(01)
007200                                 OCCURS 256 TIMES.
007300 01  LK-TRIMMED-LENGTH           PIC S9(04).
007400
007500 PROCEDURE DIVISION USING LK-VALUE-TEXT, LK-TRIMMED-LENGTH.
007600******************************************************************
007700*    000-COMPUTE-LENGTH - REVERSES THE PASSED VALUE, STRIPS ANY   *
007800*    LOW-VALUES THAT LEAKED IN FROM AN UNINITIALIZED CALLER AREA, *
007900*    COUNTS THE LEADING (FORMERLY TRAILING) SPACES, AND RETURNS   *
008000*    VALUE-LENGTH MINUS THAT COUNT.                               *
008100******************************************************************
008200 000-COMPUTE-LENGTH.
008300     MOVE ZERO TO WS-L
008400     MOVE ZERO TO LK-TRIMMED-LENGTH
008500     MOVE FUNCTION REVERSE(LK-VALUE-TEXT) TO WS-REV-VALUE
008600     INSPECT WS-REV-VALUE
008700         REPLACING ALL LOW-VALUES BY SPACES
008800     INSPECT WS-REV-VALUE
008900         TALLYING WS-L FOR LEADING SPACES
009000     COMPUTE LK-TRIMMED-LENGTH =
009100         LENGTH OF LK-VALUE-TEXT - WS-L
009200     GOBACK.
009300 000-COMPUTE-LENGTH-EXIT.
009400     EXIT.
