000100 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  PATEXCL.
000200******************************************************************
000300*    PROGRAM......: PATEXCL                                      *
000400*    DESCRIPTION..: EXCLUSION-FILTER.  GIVEN THE NAME OF THE      *
000500*                   INPUT FILE A RECORD CAME FROM AND EITHER ITS  *
000600*                   OWN DOCUMENT NUMBER (A PATENT ROW) OR ITS     *
000700*                   PARENT'S DOCUMENT NUMBER (A CHILD ROW), TELLS *
000800*                   PATXTRCT WHETHER THE ROW IS ON THE HARD-CODED *
000900*                   BAD-DOCUMENT LIST FOR THAT FILE AND MUST BE   *
001000*                   DROPPED AT FLUSH TIME.                        *
001100*                                                                *
001200*    CHANGE LOG:                                                 *
001300*    081590 JS  ORIGINAL PROGRAM - MODELED ON THE SHOP'S OLD      *
001400*                CLCLBCST COST-CALCULATOR SUBPROGRAM SHAPE        *
001500*                (LINKAGE RECORD IN, RETURN-CD OUT).              *
001600*    031594 MM  REQ 1594-077.  TABLE NOW HOLDS THE SIX DOCUMENT   *
001700*                NUMBERS SUPPLIED BY THE DATA-QUALITY GROUP FOR   *
001800*                THE 11/10/87 WEEK-45 FILE.                       *
001900*    112099 JS  Y2K - NO DATE FIELDS IN THIS PROGRAM, NO CHANGE   *
002000*                REQUIRED.                                       *
002100*    030103 MM  REQ 0103-202.  RENAMED FROM CLCLBCST TO PATEXCL   *
002200*                WHEN THE APS EXTRACT JOB WAS STOOD UP.           *
002300*    091512 AK  REQ 1512-010.  ADDED FILE-NAME-PARTS ALTERNATE    *
002400*                VIEW - RESERVED FOR A FUTURE EXTENSION-ONLY      *
002500*                MATCH, NOT USED TODAY.                           *
002510*    021513 AK  REQ 0213-025.  ADDED WS-EXCLUDE-HIT-COUNT (77-    *
002520*                LEVEL PER SHOP STANDARD) AND A CONSOLE MESSAGE   *
002530*                EACH TIME A ROW IS DROPPED, SO AN OPERATOR       *
002540*                WATCHING THE JOB LOG CAN SEE THE EXCLUSION LIST  *
002550*                IS STILL FIRING.  ALSO DROPPED THE UNUSED        *
002560*                SPECIAL-NAMES TOP-OF-FORM MNEMONIC - THIS FILTER *
002570*                NEVER PRINTS A REPORT.                           *
002600 AUTHOR. JON SAYLES.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 08/15/90.
002900 DATE-COMPILED. 02/15/13.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004310*
004320*    021513 AK  RUNNING COUNT OF ROWS THIS FILTER HAS DROPPED -
004330*    021513 AK  DISPLAYED ON THE JOB LOG EACH TIME IT TICKS, SEE
004340*    021513 AK  100-CHECK-EXCLUSION.
004350 77  WS-EXCLUDE-HIT-COUNT        PIC 9(4) COMP VALUE 0.
004400*
004500*    031594 MM  THE ONE FILE THIS FILTER APPLIES TO, AND ITS SIX
004600*    031594 MM  BAD DOCUMENT NUMBERS - BOTH HARD-CODED PER THE
004700*    031594 MM  DATA-QUALITY REQUEST, NOT READ FROM A FILE.
004800 01  WS-EXCLUDE-FILE-NAME-GRP.
004900     05  WS-EXCLUDE-FILE-NAME    PIC X(40)
005000                                 VALUE 'pftaps19871110_wk45.txt'.
005100*
005200*    091512 AK  RESERVED ALTERNATE VIEW - SEE CHANGE LOG.
005300 01  WS-EXCLUDE-FILE-NAME-PARTS REDEFINES
005400                                 WS-EXCLUDE-FILE-NAME-GRP.
005500     05  WS-EXCLUDE-FILE-BASE    PIC X(36).
005600     05  WS-EXCLUDE-FILE-EXT     PIC X(04).
005700*
005800 01  WS-EXCLUDE-TABLE-DATA.
005900     05  FILLER                  PIC X(09) VALUE 'H00003670'.
006000     05  FILLER                  PIC X(09) VALUE 'H00003689'.
006100     05  FILLER                  PIC X(09) VALUE 'H00003743'.
006200     05  FILLER                  PIC X(09) VALUE '047035218'.
006300     05  FILLER                  PIC X(09) VALUE '047035404'.
006400     05  FILLER                  PIC X(09) VALUE '047035781'.
006500*
006600 01  WS-EXCLUDE-TABLE REDEFINES WS-EXCLUDE-TABLE-DATA.
006700     05  WS-EXCLUDE-DOC-NO       PIC X(09)
006800                                 OCCURS 6 TIMES
006900                                 INDEXED BY WS-EXCLUDE-IDX.
007000
007100 LINKAGE SECTION.
007200 01  LK-EXCLUSION-REC.
007300     05  LK-EXCL-FILE-NAME       PIC X(40).
007400     05  LK-EXCL-DOC-NO          PIC X(09).
007500*
007600*    091512 AK  RESERVED CHAR-TABLE VIEW - SEE CHANGE LOG.
007700 01  LK-EXCL-FILE-NAME-TBL REDEFINES LK-EXCL-FILE-NAME.
007800     05  LK-EXCL-FILE-CHAR       PIC X(01)
007900                                 OCCURS 40 TIMES.
008000*
008100 01  LK-RETURN-CD                PIC 9(4) COMP.
008200     88  LK-RECORD-IS-EXCLUDED       VALUE 1.
008300     88  LK-RECORD-NOT-EXCLUDED      VALUE 0.
008400
008500 PROCEDURE DIVISION USING LK-EXCLUSION-REC, LK-RETURN-CD.
008600******************************************************************
008700*    100-CHECK-EXCLUSION - THE ONLY LOGIC IN THIS PROGRAM.  IF     *
008800*    THE CALLER'S FILE NAME MATCHES THE ONE FILE THIS FILTER      *
008900*    COVERS, SEARCH THE SIX-ENTRY BAD-DOCUMENT TABLE FOR THE      *
009000*    CALLER'S DOCUMENT NUMBER.                                    *
009100******************************************************************
009200 100-CHECK-EXCLUSION.
009300     SET LK-RECORD-NOT-EXCLUDED TO TRUE
009400     IF LK-EXCL-FILE-NAME = WS-EXCLUDE-FILE-NAME
009500         SET WS-EXCLUDE-IDX TO 1
009600         SEARCH WS-EXCLUDE-DOC-NO
009700             AT END
009800                 CONTINUE
009900             WHEN WS-EXCLUDE-DOC-NO (WS-EXCLUDE-IDX) = LK-EXCL-DOC-NO
010000                 SET LK-RECORD-IS-EXCLUDED TO TRUE
010010                 ADD 1 TO WS-EXCLUDE-HIT-COUNT
010020                 DISPLAY 'PATEXCL - DROPPED ' LK-EXCL-DOC-NO
010030                     ' FROM ' LK-EXCL-FILE-NAME
010040                     ' (HIT ' WS-EXCLUDE-HIT-COUNT ')' UPON CONSOLE
010100         END-SEARCH
010200     END-IF
010300     GOBACK.
010400 100-CHECK-EXCLUSION-EXIT.
010500     EXIT.
