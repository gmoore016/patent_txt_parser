000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PATXTRCT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 08/15/90.
000060 DATE-COMPILED. 02/15/13.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM READS ONE APS "GREEN BOOK" PATENT
000130*          FULL-TEXT FILE, SPLITS IT INTO INDIVIDUAL PATENT
000140*          DOCUMENTS ON THE PATN MARKER LINE, AND EXTRACTS THE
000150*          PATENT/INVENTOR/ASSIGNEE/CLASSIFICATION/CITATION/
000160*          ABSTRACT FIELDS THE DATA-QUALITY GROUP ASKED FOR INTO
000170*          SIX DELIMITED OUTPUT FILES, ONE ROW PER RECORD.
000180*
000190*          EACH OUTPUT FILE GETS A HEADER ROW THE FIRST TIME IT
000200*          IS CREATED AND IS APPENDED TO ON EVERY LATER RUN.  A
000210*          SMALL HARD-CODED EXCLUSION TABLE DROPS SIX KNOWN-BAD
000220*          DOCUMENTS OUT OF ONE SPECIFIC INPUT FILE.
000230*
000240******************************************************************
000250*
000260*          INPUT FILE              -   ONE APS FULL-TEXT FILE
000270*
000280*          OUTPUT FILE - PATENT    -   PATENT.CSV
000290*          OUTPUT FILE - INVENTOR  -   INVENTOR.CSV
000300*          OUTPUT FILE - ASSIGNEE  -   ASSIGNEE.CSV
000310*          OUTPUT FILE - CLASS     -   CLASSIFICATION.CSV
000320*          OUTPUT FILE - CITATION  -   CITATION.CSV
000330*          OUTPUT FILE - ABSTRACT  -   ABSTRACT.CSV
000340*
000350*          DUMP FILE               -   SYSOUT
000360*
000370******************************************************************
000380*    CHANGE LOG:
000390*    081590 JS  ORIGINAL PROGRAM.  MODELED ON THIS SHOP'S DALYEDIT
000400*                SEQUENTIAL EDIT-STYLE JOB - ONE PASS OVER ONE
000410*                INPUT FILE, HOUSEKEEPING/MAINLINE/CLEANUP/ABEND
000420*                PARAGRAPH NUMBERING, PARA-NAME TRACING, SAME
000430*                ABEND-REC-THEN-DIVIDE-BY-ZERO ABEND TRICK.
000440*    091590 JS  REQ 0915-004.  ADDED THE SIX-ENTITY FIELD-MAP
000450*                CASCADES (300-395 SERIES) FOR THE CONCRETE APS
000460*                MAPPING THE DATA-QUALITY GROUP SUPPLIED.
000470*    102290 MM  REQ 1022-011.  ADDED THE HEADER-OR-APPEND PROBE
000480*                (OPEN INPUT, CHECK FOR FILE STATUS 35) SO A
000490*                SECOND RUN AGAINST A NEW FILE APPENDS INSTEAD OF
000500*                OVERWRITING THE PRIOR RUN'S ROWS.
000510*    031594 MM  REQ 0315-002.  ADDED THE CSV-QUOTING HELPER
000520*                (730-736) SO A COMMA OR QUOTE INSIDE A TITLE OR
000530*                NAME DOES NOT BREAK THE OUTPUT FILE.
000540*    091512 AK  REQ 1512-011.  WIRED IN PATEXCL FOR THE WEEK-45
000550*                EXCLUSION LIST AT FLUSH TIME, BOTH PARENT AND
000560*                CHILD ROWS.
000570*    112099 JS  Y2K - REVIEWED, NO 2-DIGIT YEAR FIELDS ANYWHERE IN
000580*                THIS PROGRAM.  ALL GREEN-BOOK DATES CARRY FULL
000590*                CCYY ALREADY.
000600*    042303 MM  REQ 0423-018.  RENUMBERED THE CONTINUATION-LINE
000610*                CASCADE (250-SERIES) AFTER A DUPLICATE PARAGRAPH
000620*                NUMBER SLIPPED THROUGH REVIEW.
000630*    061507 AK  REQ 0615-030.  DUPLICATE WKU WITHIN ONE DOCUMENT
000640*                NOW ROUTES TO 1000-ABEND-RTN INSTEAD OF JUST
000650*                BEING OVERWRITTEN - DATA QUALITY FLAGGED TWO BAD
000660*                DOCUMENTS IN THE 07/91 FILE WITH THIS PROBLEM.
000670*    030112 JS  REQ 0301-007.  EMPTY INPUT FILE NOW WARNS AND ENDS
000680*                CLEAN INSTEAD OF GOING TO 1000-ABEND-RTN - THIS
000690*                JOB IS RUN UNATTENDED AND AN EMPTY FEED IS NOT A
000700*                FAILURE, JUST NOTHING TO DO.
000710*    021513 AK  REQ 0213-022.  DROPPED THE SPECIAL-NAMES C01 TOP-
000720*                OF-FORM MNEMONIC CARRIED OVER FROM THE OLD PATLIST
000730*                REPORT-WRITER RUN, AND WS-ACTIVE-SPLITTER-KEY,
000740*                RESET AT 150-START-NEW-DOCUMENT BUT NEVER READ -
000750*                BOTH WERE DEAD WEIGHT NEVER USED BY THIS PROGRAM.
000760*    021513 AK  REQ 0213-023.  PROMOTED WS-PATENT-PK AND WS-LINE-
000770*                COUNT TO 77-LEVEL ITEMS PER SHOP STANDARD - BOTH
000780*                ARE GENUINE SCALARS AND DO NOT BELONG UNDER A
000790*                GROUP LEVEL.
000800*    022013 AK  REQ 0220-031.  WALKED EVERY 200/300/700/800-SERIES
000810*                PARAGRAPH ADDING THE PER-STATEMENT REMARKS THIS
000820*                PROGRAM WAS MISSING - THE FIELD-MAP CASCADES AND
000830*                THE CSV WRITERS HAD ONLY PARAGRAPH-BANNER COMMENTS
000840*                AND NOTHING EXPLAINING THE INDIVIDUAL WHEN-BY-WHEN
000850*                LOGIC.  ALSO ADDED WS-CHILD-ID-BUF-CHARS AND
000860*                WS-CSV-LINE-HALVES, TWO RESERVED ALTERNATE VIEWS
000870*                IN THE SAME SPIRIT AS WS-INPUT-FILE-NAME-PARTS
000880*                BELOW, SO THIS PROGRAM CARRIES ITS OWN THREE
000890*                REDEFINES INSTEAD OF LEANING ON THE COPYBOOKS'.
000900*
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-390.
000940 OBJECT-COMPUTER. IBM-390.
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT SYSOUT
000980     ASSIGN TO UT-S-SYSOUT
000990       ORGANIZATION IS SEQUENTIAL.
001000
001010     SELECT APSIN
001020     ASSIGN TO UT-S-APSIN
001030       ACCESS MODE IS SEQUENTIAL
001040       FILE STATUS IS INFCODE.
001050*
001060*    THE SIX OUTPUT FILES BELOW ALL SHARE ONE FILE-STATUS FIELD,
001070*    OUTFCODE - EACH IS OPENED, TESTED, AND EITHER CLOSED OR LEFT
001080*    OPEN IN ITS OWN 811-816 PARAGRAPH BEFORE THE NEXT ONE TOUCHES
001090*    OUTFCODE, SO SHARING IS SAFE.  UT-S-XXXXX NAMES ARE JCL DD
001100*    NAMES SUPPLIED BY THE JOB STEP, NOT PHYSICAL FILE NAMES.
001110
001120     SELECT PATENTO
001130     ASSIGN TO UT-S-PATENTO
001140       ACCESS MODE IS SEQUENTIAL
001150       FILE STATUS IS OUTFCODE.
001160
001170     SELECT INVENTRO
001180     ASSIGN TO UT-S-INVENTRO
001190       ACCESS MODE IS SEQUENTIAL
001200       FILE STATUS IS OUTFCODE.
001210
001220     SELECT ASSIGNO
001230     ASSIGN TO UT-S-ASSIGNO
001240       ACCESS MODE IS SEQUENTIAL
001250       FILE STATUS IS OUTFCODE.
001260
001270     SELECT CLASSO
001280     ASSIGN TO UT-S-CLASSO
001290       ACCESS MODE IS SEQUENTIAL
001300       FILE STATUS IS OUTFCODE.
001310
001320     SELECT CITEO
001330     ASSIGN TO UT-S-CITEO
001340       ACCESS MODE IS SEQUENTIAL
001350       FILE STATUS IS OUTFCODE.
001360
001370     SELECT ABSTO
001380     ASSIGN TO UT-S-ABSTO
001390       ACCESS MODE IS SEQUENTIAL
001400       FILE STATUS IS OUTFCODE.
001410
001420 DATA DIVISION.
001430 FILE SECTION.
001440*
001450*    SYSOUT CARRIES THIS JOB'S PRINTED MESSAGES - THE NO-INPUT
001460*    WARNING AND THE END-OF-JOB TOTALS.  IT IS NOT A REPORT IN
001470*    THE OLD PATLIST SENSE, JUST A FIXED 130-BYTE PRINT LINE.
001480 FD  SYSOUT
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 130 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS SYSOUT-REC.
001540 01  SYSOUT-REC                  PIC X(130).
001550
001560****** THIS FILE IS ONE PHYSICAL APS FULL-TEXT DATASET.
001570****** LINE 1 IS A FILE HEADER AND IS ALWAYS DISCARDED.
001580****** RECORD LENGTH VARIES - MOST LINES CARRY LESS THAN THE
001590****** FULL 256-BYTE VALUE AREA.
001600 FD  APSIN
001610     RECORDING MODE IS V
001620     LABEL RECORDS ARE STANDARD
001630     RECORD IS VARYING IN SIZE FROM 1 TO 266 CHARACTERS
001640       DEPENDING ON WS-APSIN-LEN
001650     DATA RECORD IS APS-INPUT-REC.
001660     COPY APSINREC.
001670
001680****** ONE ROW PER PATENT DOCUMENT.  HEADER ROW WRITTEN THE FIRST
001690****** TIME THIS FILE IS CREATED, APPENDED TO ON EVERY LATER RUN.
001700 FD  PATENTO
001710     RECORDING MODE IS V
001720     LABEL RECORDS ARE STANDARD
001730     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
001740       DEPENDING ON WS-CSV-OUT-LEN
001750     DATA RECORD IS PATENTO-REC.
001760*    2000 BYTES IS THIS SHOP'S STANDARD CSV OUTPUT CEILING FOR
001770*    THE EXTRACT JOB FAMILY - A TITLE OR ABSTRACT RUNS LONG BUT
001780*    NEVER CLOSE TO THIS.  WS-CSV-OUT-LEN CARRIES THE ACTUAL
001790*    BUILT LENGTH OF EACH ROW SO THE V-MODE RECORD IS NOT PADDED.
001800 01  PATENTO-REC                 PIC X(2000).
001810
001820*
001830*    ONE ROW PER INVENTOR NAMED ON THE PATENT - A PATENT WITH
001840*    THREE CO-INVENTORS PRODUCES THREE ROWS HERE, ALL SHARING
001850*    THE SAME PARENT-ID.
001860 FD  INVENTRO
001870     RECORDING MODE IS V
001880     LABEL RECORDS ARE STANDARD
001890     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
001900       DEPENDING ON WS-CSV-OUT-LEN
001910     DATA RECORD IS INVENTRO-REC.
001920*    SAME 2000-BYTE CEILING AS PATENTO-REC ABOVE, SEE ITS COMMENT.
001930 01  INVENTRO-REC                PIC X(2000).
001940
001950*
001960*    ONE ROW PER ASSIGNEE - GOVERNMENT, INDIVIDUAL, OR CORPORATE
001970*    OWNER OF RECORD, WITH THE ASSIGNEE TYPE CODE CARRIED ON THE
001980*    ROW ITSELF.
001990 FD  ASSIGNO
002000     RECORDING MODE IS V
002010     LABEL RECORDS ARE STANDARD
002020     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
002030       DEPENDING ON WS-CSV-OUT-LEN
002040     DATA RECORD IS ASSIGNO-REC.
002050*    SAME 2000-BYTE CEILING AS PATENTO-REC ABOVE, SEE ITS COMMENT.
002060 01  ASSIGNO-REC                 PIC X(2000).
002070
002080*
002090*    ONE ROW PER PATENT - MAIN CLASS PLUS ANY CROSS-REFERENCE AND
002100*    INTERNATIONAL CLASSES, EACH ALREADY JOINED INTO A SINGLE
002110*    |#|-DELIMITED COLUMN BY THE TIME IT GETS HERE.
002120 FD  CLASSO
002130     RECORDING MODE IS V
002140     LABEL RECORDS ARE STANDARD
002150     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
002160       DEPENDING ON WS-CSV-OUT-LEN
002170     DATA RECORD IS CLASSO-REC.
002180*    SAME 2000-BYTE CEILING AS PATENTO-REC ABOVE, SEE ITS COMMENT.
002190 01  CLASSO-REC                  PIC X(2000).
002200
002210*
002220*    ONE ROW PER CITED REFERENCE - EVERY REPEATED PNO IN THE UREF
002230*    SECTION STARTS A NEW ROW HERE RATHER THAN APPENDING, UNLIKE
002240*    EVERY OTHER REPEATING FIELD IN THIS PROGRAM.
002250 FD  CITEO
002260     RECORDING MODE IS V
002270     LABEL RECORDS ARE STANDARD
002280     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
002290       DEPENDING ON WS-CSV-OUT-LEN
002300     DATA RECORD IS CITEO-REC.
002310*    SAME 2000-BYTE CEILING AS PATENTO-REC ABOVE, SEE ITS COMMENT.
002320 01  CITEO-REC                   PIC X(2000).
002330
002340*
002350*    ONE ROW PER PATENT HOLDING THE ABSTRACT TEXT - PAL STARTS IT,
002360*    PAR CONTINUES IT, BOTH LAND IN THE SAME COLUMN.
002370 FD  ABSTO
002380     RECORDING MODE IS V
002390     LABEL RECORDS ARE STANDARD
002400     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS
002410       DEPENDING ON WS-CSV-OUT-LEN
002420     DATA RECORD IS ABSTO-REC.
002430*    SAME 2000-BYTE CEILING AS PATENTO-REC ABOVE, SEE ITS COMMENT.
002440 01  ABSTO-REC                   PIC X(2000).
002450
002460 WORKING-STORAGE SECTION.
002470*
002480*    021513 AK  REQ 0213-023.  THESE TWO ARE GENUINE STANDALONE
002490*    021513 AK  SCALARS - THE PATENT PRIMARY KEY AND THE INPUT LINE
002500*    021513 AK  COUNTER - SO THEY ARE CARRIED AS 77-LEVELS INSTEAD
002510*    021513 AK  OF BEING FOLDED INTO A GROUP, PER SHOP STANDARD.
002520 77  WS-PATENT-PK                PIC X(09) VALUE SPACES.
002530 77  WS-LINE-COUNT               PIC 9(7)  COMP VALUE 0.
002540*
002550 01  FILE-STATUS-CODES.
002560*    INFCODE IS TESTED ONCE AFTER OPENING APSIN.  OUTFCODE IS
002570*    REUSED SIX TIMES, ONCE PER OUTPUT FILE'S EXISTENCE PROBE IN
002580*    THE 811-816 OPEN PARAGRAPHS - ITS VALUE IS CONSUMED RIGHT
002590*    AWAY EACH TIME SO SHARING ONE FIELD IS SAFE.
002600     05  INFCODE                 PIC X(02).
002610         88  INPUT-FILE-NOT-FOUND      VALUE '35'.
002620         88  INPUT-FILE-OK             VALUE '00'.
002630     05  OUTFCODE                PIC X(02).
002640         88  OUTPUT-FILE-NOT-FOUND     VALUE '35'.
002650         88  OUTPUT-FILE-OK            VALUE '00'.
002660     05  FILLER                  PIC X(04).
002670*
002680*    ONE SWITCH PER OUTPUT FILE'S NEW-VS-EXISTING STATE, PLUS THE
002690*    PARSE-STATE SWITCHES THE 100/150/190/200 SERIES TEST AS EACH
002700*    LINE COMES IN.
002710 01  FLAGS-AND-SWITCHES.
002720     05  MORE-DATA-SW            PIC X(01) VALUE 'Y'.
002730         88  NO-MORE-DATA              VALUE 'N'.
002740     05  FIRST-LINE-SW           PIC X(01) VALUE 'Y'.
002750         88  FIRST-LINE-PENDING        VALUE 'Y'.
002760     05  DOC-OPEN-SW             PIC X(01) VALUE 'N'.
002770         88  DOCUMENT-IS-OPEN          VALUE 'Y'.
002780     05  WKU-SET-SW              PIC X(01) VALUE 'N'.
002790         88  WKU-ALREADY-SET           VALUE 'Y'.
002800     05  SECTION-MAPPED-SW       PIC X(01) VALUE 'N'.
002810         88  SECTION-IS-MAPPED         VALUE 'Y'.
002820     05  PATENT-NEW-SW           PIC X(01) VALUE 'N'.
002830         88  PATENT-FILE-IS-NEW        VALUE 'Y'.
002840     05  INVT-NEW-SW             PIC X(01) VALUE 'N'.
002850         88  INVT-FILE-IS-NEW          VALUE 'Y'.
002860     05  ASSG-NEW-SW             PIC X(01) VALUE 'N'.
002870         88  ASSG-FILE-IS-NEW          VALUE 'Y'.
002880     05  CLAS-NEW-SW             PIC X(01) VALUE 'N'.
002890         88  CLAS-FILE-IS-NEW          VALUE 'Y'.
002900     05  CITE-NEW-SW             PIC X(01) VALUE 'N'.
002910         88  CITE-FILE-IS-NEW          VALUE 'Y'.
002920     05  ABST-NEW-SW             PIC X(01) VALUE 'N'.
002930         88  ABST-FILE-IS-NEW          VALUE 'Y'.
002940     05  CSV-NEEDS-QUOTES-SW     PIC X(01) VALUE 'N'.
002950         88  CSV-NEEDS-QUOTES          VALUE 'Y'.
002960     05  CSV-FIRST-FLD-SW        PIC X(01) VALUE 'Y'.
002970         88  CSV-IS-FIRST-FIELD        VALUE 'Y'.
002980     05  NO-INPUT-FILES-SW       PIC X(01) VALUE 'N'.
002990         88  NO-INPUT-FILES-FOUND      VALUE 'Y'.
003000     05  OUTPUT-FILES-OPEN-SW    PIC X(01) VALUE 'N'.
003010         88  OUTPUT-FILES-ARE-OPEN     VALUE 'Y'.
003020     05  INPUT-FILE-OPEN-SW      PIC X(01) VALUE 'N'.
003030         88  INPUT-FILE-IS-OPEN       VALUE 'Y'.
003040     05  FILLER                  PIC X(04).
003050*
003060*
003070*    WS-CURRENT-SECTION-KEY IS WHICH SECTION WE ARE IN NOW;
003080*    WS-NEW-SECTION-KEY IS THE HEADER JUST READ, BEFORE 220
003090*    DECIDES WHETHER IT IS MAPPED; WS-INPROG-ENTITY IS THE CHILD
003100*    TYPE 700-FLUSH-INPROG WILL WRITE OUT NEXT; WS-LAST-MATCHED-
003110*    KEY IS THE 3-CHAR FIELD CODE A CONTINUATION LINE APPENDS TO.
003120 01  WS-CURRENT-SECTION-KEY      PIC X(04) VALUE SPACES.
003130 01  WS-INPROG-ENTITY            PIC X(04) VALUE SPACES.
003140 01  WS-NEW-SECTION-KEY          PIC X(04) VALUE SPACES.
003150 01  WS-LAST-MATCHED-KEY         PIC X(03) VALUE SPACES.
003160*
003170 01  WS-INPUT-FILE-NAME-GRP.
003180     05  WS-INPUT-FILE-NAME      PIC X(40) VALUE SPACES.
003190*
003200*    102290 MM  RESERVED BASE/EXTENSION VIEW - NOT USED TODAY,
003210*    102290 MM  KEPT SO A FUTURE "FILE MUST END IN .TXT" EDIT
003220*    102290 MM  DOES NOT NEED A NEW GROUP LEVEL.
003230 01  WS-INPUT-FILE-NAME-PARTS REDEFINES WS-INPUT-FILE-NAME-GRP.
003240     05  WS-INPUT-FILE-BASE      PIC X(36).
003250     05  WS-INPUT-FILE-EXT       PIC X(04).
003260*
003270*    WS-CHILD-SEQ IS THE RUNNING 4-DIGIT SUFFIX 276-NEXT-CHILD-ID
003280*    BUILDS INTO EVERY CHILD-ID - IT NEVER RESETS BETWEEN
003290*    DOCUMENTS, SO CHILD IDS ARE UNIQUE ACROSS THE WHOLE RUN, NOT
003300*    JUST WITHIN ONE PATENT.  WS-DOC-COUNT IS THE END-OF-JOB
003310*    PATENT TALLY DISPLAYED BY 999-CLEANUP.
003320 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003330     05  WS-CHILD-SEQ            PIC 9(4)  COMP VALUE 0.
003340     05  WS-DOC-COUNT            PIC 9(6)  COMP VALUE 0.
003350*    WS-LEAD-SP/WS-SEQ-START/WS-SEQ-LEN ARE SCRATCH FOR THE
003360*    ZERO-SUPPRESSED-TO-UNSUPPRESSED CONVERSION IN 276.
003370     05  WS-LEAD-SP              PIC 9(2)  COMP VALUE 0.
003380     05  WS-SEQ-START            PIC 9(2)  COMP VALUE 0.
003390     05  WS-SEQ-LEN              PIC 9(2)  COMP VALUE 0.
003400*    THE WS-CSV- GROUP BELOW IS ALL SCRATCH FOR THE CSV-BUILDER
003410*    PARAGRAPHS (730-736) - THE OUTPUT POINTER, THE STAGED
003420*    FIELD'S TRIMMED LENGTH, THE QUOTE-SCAN INDEX, AND THE FINAL
003430*    BUILT-LINE LENGTH MOVED INTO EACH FD'S DEPENDING-ON FIELD.
003440     05  WS-CSV-PTR              PIC 9(4)  COMP VALUE 1.
003450     05  WS-CSV-FIELD-LEN        PIC S9(4) COMP VALUE 0.
003460     05  WS-CSV-SCAN-IDX         PIC 9(4)  COMP VALUE 0.
003470     05  WS-CSV-OUT-LEN          PIC 9(4)  COMP VALUE 0.
003480     05  WS-APSIN-LEN            PIC 9(4)  COMP VALUE 0.
003490     05  FILLER                  PIC X(04).
003500*
003510 01  MISC-WS-FLDS.
003520*    WS-SEQ-ZS IS THE ZERO-SUPPRESSED VIEW OF WS-CHILD-SEQ USED
003530*    BY 276; WS-CHILD-ID-BUF HOLDS THE BUILT <PATENT-PK>_<SEQ>
003540*    STRING BEFORE IT IS MOVED INTO THE NEW CHILD RECORD'S ID.
003550     05  WS-SEQ-ZS               PIC ZZZ9.
003560     05  WS-CHILD-ID-BUF         PIC X(14) VALUE SPACES.
003570*    RESERVED CHAR-TABLE VIEW OF THE BUILT CHILD-ID - NOT USED
003580*    TODAY, KEPT FOR THE DAY A CALLER NEEDS TO VALIDATE THE
003590*    UNDERSCORE POSITION CHARACTER-BY-CHARACTER.
003600     05  WS-CHILD-ID-BUF-CHARS REDEFINES WS-CHILD-ID-BUF
003610                                 PIC X(01) OCCURS 14 TIMES.
003620*    WS-CSV-FIELD-IN/WS-CSV-LINE ARE THE CSV-BUILDER'S STAGING
003630*    AREA AND ACCUMULATING OUTPUT LINE, RESET AT THE TOP OF EVERY
003640*    720/740/745/750/755/760 WRITE PARAGRAPH.
003650     05  WS-CSV-FIELD-IN         PIC X(256) VALUE SPACES.
003660     05  WS-CSV-LINE             PIC X(2000) VALUE SPACES.
003670*    RESERVED MID-STRING VIEW - NOT USED TODAY, SAME IDEA AS
003680*    FLDLTH'S WS-REV-VALUE-HALVES, KEPT FOR A FUTURE ROW-LENGTH
003690*    DIAGNOSTIC THAT NEEDS TO INSPECT EACH HALF OF THE BUILT LINE.
003700     05  WS-CSV-LINE-HALVES REDEFINES WS-CSV-LINE.
003710         10  WS-CSV-LINE-FIRST-HALF  PIC X(1000).
003720         10  WS-CSV-LINE-LAST-HALF   PIC X(1000).
003730*    THE WS-JOIN- GROUP IS 285/286/287'S WORKING SET - CURRENT
003740*    TARGET VALUE, INCOMING NEW VALUE, THE STRUNG-TOGETHER
003750*    RESULT, THEIR TRIMMED LENGTHS, AND THE TWO REVERSED-STRING
003760*    SCRATCH AREAS THE TRAILING-BLANK TALLY IS TAKEN AGAINST.
003770     05  WS-JOIN-TARGET-CURRENT  PIC X(500) VALUE SPACES.
003780     05  WS-JOIN-NEW-VALUE       PIC X(256) VALUE SPACES.
003790     05  WS-JOIN-RESULT          PIC X(500) VALUE SPACES.
003800     05  WS-JOIN-TARGET-LEN      PIC 9(4)  COMP VALUE 0.
003810     05  WS-JOIN-NEW-LEN         PIC 9(4)  COMP VALUE 0.
003820     05  WS-JOIN-TRAIL-SP        PIC 9(4)  COMP VALUE 0.
003830     05  WS-JOIN-REV-500         PIC X(500) VALUE SPACES.
003840     05  WS-JOIN-REV-256         PIC X(256) VALUE SPACES.
003850*    WS-DOC-COUNT-EDIT IS THE EDITED (COMMA-INSERTED) VIEW OF
003860*    WS-DOC-COUNT FOR THE END-OF-JOB DISPLAY LINE.
003870     05  WS-DOC-COUNT-EDIT       PIC ZZZ,ZZ9.
003880     05  FILLER                  PIC X(04).
003890*
003900****** ONE PATENT RECORD ACCUMULATES AT A TIME - COPYBOOK LAYOUT
003910****** IS USED DIRECTLY AS THE WORKING-STORAGE ACCUMULATOR.
003920     COPY APSPATN.
003930*
003940****** ONE CHILD RECORD OF EACH KIND ACCUMULATES AT A TIME - THE
003950****** ENTITY IN PROGRESS IS TRACKED BY WS-INPROG-ENTITY, NOT BY
003960****** SHARING STORAGE, SO EACH COPYBOOK KEEPS ITS OWN AREA.
003970     COPY APSINVT.
003980     COPY APSASSG.
003990     COPY APSCLAS.
004000     COPY APSCITE.
004010     COPY APSABST.
004020*
004030     COPY APSFMAP.
004040*
004050     COPY APSABND.
004060*
004070****** CALLER-SIDE COPIES OF THE PATEXCL AND FLDLTH LINKAGE
004080****** LAYOUTS - PASSED BY REFERENCE ON EACH CALL BELOW.
004090 01  LK-EXCLUSION-REC.
004100     05  LK-EXCL-FILE-NAME       PIC X(40).
004110     05  LK-EXCL-DOC-NO          PIC X(09).
004120 01  LK-RETURN-CD                PIC 9(4) COMP.
004130     88  LK-RECORD-IS-EXCLUDED       VALUE 1.
004140     88  LK-RECORD-NOT-EXCLUDED      VALUE 0.
004150
004160 LINKAGE SECTION.
004170*    (NONE - PATXTRCT IS THE TOP-LEVEL PROGRAM OF THE JOB STEP)
004180
004190 PROCEDURE DIVISION.
004200*    OPEN, PRIME THE FIRST READ, THEN LOOP ONE LINE AT A TIME
004210*    UNTIL THE INPUT IS EXHAUSTED - A STANDARD READ-AHEAD LOOP.
004220     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004230     IF NO-INPUT-FILES-FOUND
004240         PERFORM 950-NO-INPUT-WARNING THRU 950-EXIT
004250     ELSE
004260         PERFORM 100-MAINLINE THRU 100-EXIT
004270             UNTIL NO-MORE-DATA
004280         PERFORM 999-CLEANUP THRU 999-EXIT.
004290     MOVE +0 TO RETURN-CODE.
004300     GOBACK.
004310
004320 000-HOUSEKEEPING.
004330     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
004340     DISPLAY '******** BEGIN JOB PATXTRCT ********'.
004350     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004360*    IF THE INPUT DATASET ITSELF IS MISSING THERE IS NOTHING TO
004370*    DO - FALL THROUGH TO THE NO-INPUT WARNING RATHER THAN
004380*    ATTEMPTING A READ AGAINST A FILE THAT NEVER OPENED.
004390     IF INPUT-FILE-NOT-FOUND
004400         SET NO-INPUT-FILES-FOUND TO TRUE
004410     ELSE
004420*    PRIME THE READ-AHEAD LOOP WITH THE FIRST RECORD, WHICH IS
004430*    ALWAYS THE FILE HEADER LINE AND IS DISCARDED BELOW BY
004440*    LEAVING FIRST-LINE-SW SET UNTIL THIS MOVE TURNS IT OFF.
004450         PERFORM 900-READ-APSIN THRU 900-EXIT
004460         IF NO-MORE-DATA
004470             SET NO-INPUT-FILES-FOUND TO TRUE
004480         ELSE
004490             MOVE 'N' TO FIRST-LINE-SW.
004500 000-EXIT.
004510     EXIT.
004520*
004530******************************************************************
004540*    100-MAINLINE - ONE ITERATION PER LINE OF THE INPUT FILE      *
004550*    AFTER THE FIRST (HEADER) LINE, WHICH 000-HOUSEKEEPING/       *
004560*    900-READ-APSIN ALREADY CONSUMED AND DISCARDED.               *
004570******************************************************************
004580 100-MAINLINE.
004590     MOVE '100-MAINLINE' TO PARA-NAME.
004600*    WS-LINE-COUNT IS A DIAGNOSTIC TALLY ONLY - IT IS NEVER USED
004610*    TO DRIVE ANY DECISION IN THIS PROGRAM, JUST DISPLAYED AT
004620*    999-CLEANUP IF THIS SHOP EVER WANTS IT ADDED TO THE FOOTER.
004630     ADD 1 TO WS-LINE-COUNT.
004640*    A PATN LINE ALWAYS STARTS A BRAND NEW DOCUMENT, EVEN IF ONE
004650*    IS ALREADY OPEN - PATN NEVER APPEARS MID-DOCUMENT.
004660     IF APS-IN-KEY = 'PATN'
004670         PERFORM 150-START-NEW-DOCUMENT THRU 150-EXIT
004680     ELSE
004690*    ANY OTHER LINE IS ONLY PROCESSED IF A DOCUMENT IS ACTUALLY
004700*    OPEN - A STRAY LINE BEFORE THE FIRST PATN (SHOULD NOT HAPPEN
004710*    ON A WELL-FORMED FEED) IS SILENTLY SKIPPED.
004720         IF DOCUMENT-IS-OPEN
004730             PERFORM 200-PROCESS-DATA-LINE THRU 200-EXIT
004740         END-IF
004750     END-IF.
004760     PERFORM 900-READ-APSIN THRU 900-EXIT.
004770*    THE LAST DOCUMENT IN THE FILE NEVER GETS A FOLLOWING PATN
004780*    LINE TO TRIGGER ITS FLUSH, SO END-OF-FILE HAS TO DO IT.
004790     IF NO-MORE-DATA
004800         PERFORM 190-END-OF-FILE THRU 190-EXIT
004810     END-IF.
004820 100-EXIT.
004830     EXIT.
004840*
004850******************************************************************
004860*    150-START-NEW-DOCUMENT - A NEW PATN LINE STARTS A NEW        *
004870*    DOCUMENT.  FLUSH WHATEVER WAS IN PROGRESS FOR THE PRIOR      *
004880*    DOCUMENT (IF ANY), THEN RESET ALL PER-DOCUMENT STATE.        *
004890******************************************************************
004900 150-START-NEW-DOCUMENT.
004910     MOVE '150-START-NEW-DOCUMENT' TO PARA-NAME.
004920*    FLUSH THE PRIOR DOCUMENT'S LAST IN-PROGRESS CHILD RECORD
004930*    (THE PATENT ROW ITSELF, IF THAT IS WHAT WAS OPEN) BEFORE ANY
004940*    STATE FOR THE NEW DOCUMENT IS TOUCHED.
004950     IF DOCUMENT-IS-OPEN
004960         PERFORM 700-FLUSH-INPROG THRU 700-EXIT
004970     END-IF.
004980     ADD 1 TO WS-DOC-COUNT.
004990*    THE CHILD-ID SEQUENCE RESETS TO ZERO FOR EACH NEW DOCUMENT -
005000*    ONLY WS-PATENT-PK, SET BELOW BY 210-STORE-WKU, KEEPS CHILD
005010*    IDS UNIQUE ACROSS DOCUMENTS.
005020     MOVE 'Y' TO DOC-OPEN-SW.
005030     MOVE 'N' TO WKU-SET-SW.
005040     MOVE ZERO TO WS-CHILD-SEQ.
005050     MOVE SPACES TO WS-LAST-MATCHED-KEY.
005060*    PATN IS TREATED AS AN ALWAYS-MAPPED SECTION SINCE THE
005070*    PATENT ROW ITSELF IS ALWAYS WRITTEN, UNLIKE THE FIVE CHILD
005080*    SECTIONS WHICH CAN BE UNMAPPED.
005090     MOVE 'Y' TO SECTION-MAPPED-SW.
005100     MOVE 'PATN' TO WS-CURRENT-SECTION-KEY.
005110     MOVE 'PATN' TO WS-INPROG-ENTITY.
005120     INITIALIZE APS-PATENT-ROW.
005130     MOVE WS-INPUT-FILE-NAME TO PAT-FILENAME.
005140 150-EXIT.
005150     EXIT.
005160*
005170******************************************************************
005180*    190-END-OF-FILE - THE LAST DOCUMENT'S LAST IN-PROGRESS       *
005190*    RECORD NEVER SAW A FOLLOWING SECTION BOUNDARY, SO IT HAS TO  *
005200*    BE FLUSHED HERE EXPLICITLY.                                  *
005210******************************************************************
005220 190-END-OF-FILE.
005230     MOVE '190-END-OF-FILE' TO PARA-NAME.
005240     IF DOCUMENT-IS-OPEN
005250         PERFORM 700-FLUSH-INPROG THRU 700-EXIT
005260         MOVE 'N' TO DOC-OPEN-SW
005270     END-IF.
005280 190-EXIT.
005290     EXIT.
005300*
005310******************************************************************
005320*    200-PROCESS-DATA-LINE - CLASSIFIES ONE LINE OF THE CURRENT   *
005330*    DOCUMENT (AFTER ITS PATN LINE) AND ROUTES IT.                *
005340******************************************************************
005350 200-PROCESS-DATA-LINE.
005360     MOVE '200-PROCESS-DATA-LINE' TO PARA-NAME.
005370*    THE GREEN-BOOK KEY COLUMN TELLS US WHICH OF THE FOUR LINE
005380*    SHAPES WE ARE LOOKING AT - THE TEST ORDER MATTERS.
005390     EVALUATE TRUE
005400*    'WKU ' (KEY FILLED, 4TH BYTE BLANK) IS THE ONE-TIME PATENT
005410*    PRIMARY KEY LINE THAT OPENS EVERY DOCUMENT.
005420         WHEN APS-IN-KEY (1:3) = 'WKU' AND APS-IN-KEY (4:1) = SPACE
005430             PERFORM 210-STORE-WKU THRU 210-EXIT
005440*    A BLANK KEY MEANS THIS LINE CARRIES NO FIELD CODE OF ITS
005450*    OWN - IT CONTINUES WHATEVER FIELD THE PRIOR LINE STORED.
005460         WHEN APS-IN-KEY = SPACES
005470             PERFORM 250-CONTINUATION-LINE THRU 250-EXIT
005480*    A KEY WITH SOMETHING IN THE 4TH BYTE IS A FULL 4-CHARACTER
005490*    SECTION HEADER (INVT, ASSG, CLAS, UREF, ABST, OR AN UNMAPPED
005500*    SECTION THIS EXTRACT DOES NOT CARRY).
005510         WHEN APS-IN-KEY (4:1) NOT = SPACE
005520             PERFORM 220-START-SECTION THRU 220-EXIT
005530*    ANYTHING ELSE IS A 1-3 CHARACTER FIELD KEY WITHIN THE
005540*    CURRENT SECTION.
005550         WHEN OTHER
005560             PERFORM 260-FIELD-LINE THRU 260-EXIT
005570     END-EVALUATE.
005580 200-EXIT.
005590     EXIT.
005600*
005610******************************************************************
005620*    210-STORE-WKU - THE PATENT PRIMARY KEY.  MUST NOT ALREADY    *
005630*    BE SET WITHIN THIS DOCUMENT - A SECOND WKU LINE IS A FATAL   *
005640*    DATA ERROR (REQ 0615-030).                                   *
005650******************************************************************
005660 210-STORE-WKU.
005670     MOVE '210-STORE-WKU' TO PARA-NAME.
005680*    IF THE SWITCH IS ALREADY ON, SOMEBODY UPSTREAM SENT US TWO
005690*    WKU LINES FOR THE SAME DOCUMENT - THAT IS A BAD FEED, NOT A
005700*    RECOVERABLE CONDITION, SO WE LOAD THE EXPECTED/ACTUAL PAIR
005710*    AND FALL INTO THE COMMON ABEND ROUTINE.
005720     IF WKU-ALREADY-SET
005730         MOVE 'DUPLICATE WKU WITHIN ONE PATENT DOCUMENT' TO
005740             ABEND-REASON
005750         MOVE PAT-ID TO EXPECTED-VAL
005760         MOVE APS-IN-VALUE (1:9) TO ACTUAL-VAL
005770         GO TO 1000-ABEND-RTN
005780     END-IF.
005790*    THE 9-BYTE PATENT DOCUMENT NUMBER GOES BOTH INTO THE OUTPUT
005800*    RECORD'S PRIMARY KEY AND INTO THE SCRATCH 77-LEVEL WE CARRY
005810*    IT IN BETWEEN LINES, SINCE APS-PATENT-ROW GETS RE-INITIALIZED
005820*    EACH TIME A CHILD RECORD IS FLUSHED.
005830     MOVE APS-IN-VALUE (1:9) TO PAT-ID.
005840     MOVE APS-IN-VALUE (1:9) TO WS-PATENT-PK.
005850     MOVE 'Y' TO WKU-SET-SW.
005860 210-EXIT.
005870     EXIT.
005880*
005890******************************************************************
005900*    220-START-SECTION - A 4-CHARACTER KEY OPENS A NEW SECTION.   *
005910*    IF IT IS ONE OF THE FIVE CHILD SECTIONS, FLUSH WHATEVER WAS  *
005920*    IN PROGRESS AND START A FRESH CHILD RECORD.  ANY OTHER       *
005930*    SECTION IS UNMAPPED - IT IS TRACKED BUT NOTHING IS FLUSHED   *
005940*    OR CREATED FOR IT.                                          *
005950******************************************************************
005960 220-START-SECTION.
005970     MOVE '220-START-SECTION' TO PARA-NAME.
005980     MOVE APS-IN-KEY TO WS-NEW-SECTION-KEY.
005990     EVALUATE WS-NEW-SECTION-KEY
006000*    ONE OF THE FIVE CHILD SECTIONS.  WHATEVER CHILD RECORD WAS
006010*    BEING BUILT FOR THE PRIOR SECTION MUST BE WRITTEN OUT BEFORE
006020*    WE START A NEW ONE - A SECTION HEADER ALWAYS ENDS THE ONE
006030*    BEFORE IT, EVEN WHEN THE PRIOR SECTION WAS UNMAPPED.
006040         WHEN 'INVT' WHEN 'ASSG' WHEN 'CLAS' WHEN 'UREF' WHEN 'ABST'
006050             PERFORM 700-FLUSH-INPROG THRU 700-EXIT
006060             MOVE 'Y' TO SECTION-MAPPED-SW
006070             MOVE WS-NEW-SECTION-KEY TO WS-CURRENT-SECTION-KEY
006080             MOVE WS-NEW-SECTION-KEY TO WS-INPROG-ENTITY
006090*    CLEAR THE LAST-MATCHED KEY SO A CONTINUATION LINE RIGHT
006100*    AFTER THE HEADER (BEFORE ANY FIELD HAS FIRED) IS IGNORED
006110*    RATHER THAN APPENDED TO A FIELD FROM THE OLD SECTION.
006120             MOVE SPACES TO WS-LAST-MATCHED-KEY
006130*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
006140*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
006150             PERFORM 276-NEXT-CHILD-ID THRU 276-EXIT
006160             PERFORM 278-INIT-CHILD-RECORD THRU 278-EXIT
006170*    ANY OTHER 4-CHARACTER KEY IS A SECTION THIS EXTRACT DOES NOT
006180*    CARRY (E.G. THE GREEN-BOOK'S PARENT-CASE OR REFERENCE-CITED-
006190*    BY-EXAMINER SECTIONS) - TRACK IT SO 250/260 KNOW TO IGNORE
006200*    ITS LINES, BUT DO NOT FLUSH OR BUILD A CHILD RECORD FOR IT.
006210         WHEN OTHER
006220             MOVE 'N' TO SECTION-MAPPED-SW
006230             MOVE WS-NEW-SECTION-KEY TO WS-CURRENT-SECTION-KEY
006240             MOVE SPACES TO WS-LAST-MATCHED-KEY
006250*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
006260*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
006270     END-EVALUATE.
006280 220-EXIT.
006290     EXIT.
006300*
006310******************************************************************
006320*    250-CONTINUATION-LINE - A BLANK KEY.  IF THE PREVIOUS LINE   *
006330*    IN THIS (MAPPED) SECTION STORED A FIELD, APPEND ONE SPACE    *
006340*    PLUS THE VALUE TO THAT SAME FIELD.  UNMAPPED SECTIONS AND    *
006350*    LINES WITH NO PRIOR MATCH ARE SILENTLY IGNORED.              *
006360******************************************************************
006370 250-CONTINUATION-LINE.
006380     MOVE '250-CONTINUATION-LINE' TO PARA-NAME.
006390*    A CONTINUATION ONLY MEANS SOMETHING WHEN WE ARE INSIDE A
006400*    MAPPED SECTION AND SOME FIELD IN THAT SECTION HAS ALREADY
006410*    MATCHED ON THIS RECORD - OTHERWISE THERE IS NOTHING TO
006420*    APPEND TO, AND THE LINE IS DROPPED ON THE FLOOR.
006430     IF SECTION-IS-MAPPED AND WS-LAST-MATCHED-KEY NOT = SPACES
006440         MOVE APS-IN-VALUE TO WS-JOIN-NEW-VALUE
006450         EVALUATE WS-CURRENT-SECTION-KEY
006460             WHEN 'PATN' PERFORM 305-CONTINUE-PATN-FLD THRU 305-EXIT
006470             WHEN 'INVT' PERFORM 325-CONTINUE-INVT-FLD THRU 325-EXIT
006480             WHEN 'ASSG' PERFORM 345-CONTINUE-ASSG-FLD THRU 345-EXIT
006490             WHEN 'CLAS' PERFORM 365-CONTINUE-CLAS-FLD THRU 365-EXIT
006500             WHEN 'UREF' PERFORM 385-CONTINUE-UREF-FLD THRU 385-EXIT
006510             WHEN 'ABST' PERFORM 396-CONTINUE-ABST-FLD THRU 396-EXIT
006520         END-EVALUATE
006530     END-IF.
006540 250-EXIT.
006550     EXIT.
006560*
006570******************************************************************
006580*    260-FIELD-LINE - A 1-3 CHARACTER KEY.  DISPATCH TO THE       *
006590*    EVALUATE CASCADE FOR WHICHEVER SECTION IS CURRENT.           *
006600******************************************************************
006610 260-FIELD-LINE.
006620     MOVE '260-FIELD-LINE' TO PARA-NAME.
006630     EVALUATE WS-CURRENT-SECTION-KEY
006640         WHEN 'PATN' PERFORM 300-EVALUATE-PATN-FLDS THRU 300-EXIT
006650         WHEN 'INVT' PERFORM 320-EVALUATE-INVT-FLDS THRU 320-EXIT
006660         WHEN 'ASSG' PERFORM 340-EVALUATE-ASSG-FLDS THRU 340-EXIT
006670         WHEN 'CLAS' PERFORM 360-EVALUATE-CLAS-FLDS THRU 360-EXIT
006680         WHEN 'UREF' PERFORM 380-EVALUATE-UREF-FLDS THRU 380-EXIT
006690         WHEN 'ABST' PERFORM 395-EVALUATE-ABST-FLDS THRU 395-EXIT
006700         WHEN OTHER  CONTINUE
006710     END-EVALUATE.
006720 260-EXIT.
006730     EXIT.
006740*
006750******************************************************************
006760*    276-NEXT-CHILD-ID - BUILDS <PATENT-PK>_<SEQ> INTO            *
006770*    WS-CHILD-ID-BUF USING THE CURRENT COUNTER VALUE, THEN        *
006780*    INCREMENTS THE COUNTER FOR THE NEXT CHILD OF ANY TYPE.       *
006790******************************************************************
006800 276-NEXT-CHILD-ID.
006810     MOVE '276-NEXT-CHILD-ID' TO PARA-NAME.
006820*    WS-SEQ-ZS IS THE ZERO-SUPPRESSED (BLANK-LEADING) PRINT
006830*    IMAGE OF THE COUNTER - WE WANT THE UNSUPPRESSED DIGITS ONLY,
006840*    SO THE LEADING BLANKS ARE TALLIED AND SKIPPED OVER BELOW.
006850     MOVE WS-CHILD-SEQ TO WS-SEQ-ZS.
006860     MOVE ZERO TO WS-LEAD-SP.
006870     INSPECT WS-SEQ-ZS TALLYING WS-LEAD-SP FOR LEADING SPACE.
006880     COMPUTE WS-SEQ-START = WS-LEAD-SP + 1.
006890     COMPUTE WS-SEQ-LEN = 4 - WS-LEAD-SP.
006900*    <PATENT-PK>_<SEQ> - E.G. 047035218_3 FOR THE FOURTH CHILD
006910*    RECORD OF PATENT 047035218 (WS-CHILD-SEQ IS 0-ORIGIN, AND
006920*    THE REFERENCE MODIFICATION ABOVE STRIPS THE ZZZ9 PICTURE'S
006930*    SUPPRESSED LEADING BLANKS, NOT THE DIGITS - THE SUFFIX IS
006940*    NEVER ZERO-PADDED).
006950     STRING WS-PATENT-PK      DELIMITED BY SIZE
006960            '_'               DELIMITED BY SIZE
006970            WS-SEQ-ZS (WS-SEQ-START : WS-SEQ-LEN) DELIMITED BY SIZE
006980         INTO WS-CHILD-ID-BUF.
006990     ADD 1 TO WS-CHILD-SEQ.
007000 276-EXIT.
007010     EXIT.
007020*
007030******************************************************************
007040*    278-INIT-CHILD-RECORD - CLEARS AND STAMPS THE FRESH CHILD    *
007050*    RECORD FOR WHICHEVER ENTITY WS-INPROG-ENTITY NOW NAMES.      *
007060******************************************************************
007070 278-INIT-CHILD-RECORD.
007080     MOVE '278-INIT-CHILD-RECORD' TO PARA-NAME.
007090     EVALUATE WS-INPROG-ENTITY
007100*    INITIALIZE CLEARS EVERY FIELD OF THE GROUP BACK TO ITS
007110*    PICTURE-DEFAULT VALUE, SO A FIELD THAT NEVER MATCHES ON
007120*    THIS CHILD RECORD GOES OUT AS SPACES, NOT AS A LEFTOVER
007130*    VALUE FROM THE PRIOR CHILD OF THE SAME TYPE.
007140         WHEN 'INVT'
007150             INITIALIZE APS-INVENTOR-ROW
007160             MOVE WS-CHILD-ID-BUF TO INVT-ID
007170             MOVE WS-PATENT-PK    TO INVT-PARENT-ID
007180         WHEN 'ASSG'
007190             INITIALIZE APS-ASSIGNEE-ROW
007200             MOVE WS-CHILD-ID-BUF TO ASSG-ID
007210             MOVE WS-PATENT-PK    TO ASSG-PARENT-ID
007220         WHEN 'CLAS'
007230             INITIALIZE APS-CLASSIFICATION-ROW
007240             MOVE WS-CHILD-ID-BUF TO CLAS-ID
007250             MOVE WS-PATENT-PK    TO CLAS-PARENT-ID
007260         WHEN 'UREF'
007270             INITIALIZE APS-CITATION-ROW
007280             MOVE WS-CHILD-ID-BUF TO CITE-ID
007290             MOVE WS-PATENT-PK    TO CITE-PARENT-ID
007300*    CITE-TYPE IS STAMPED HERE, NOT LEFT FOR A FIELD MAP MATCH -
007310*    THE GREEN-BOOK NEVER SENDS A CITATION-TYPE LINE OF ITS OWN.
007320             MOVE FMAP-CITE-CONSTANT TO CITE-TYPE
007330         WHEN 'ABST'
007340             INITIALIZE APS-ABSTRACT-ROW
007350             MOVE WS-CHILD-ID-BUF TO ABST-ID
007360             MOVE WS-PATENT-PK    TO ABST-PARENT-ID
007370     END-EVALUATE.
007380 278-EXIT.
007390     EXIT.
007400*
007410******************************************************************
007420*    280-START-NEW-CITATION - PNO'S "NEW-RECORD" JOINER.  EVERY   *
007430*    REPEAT OF PNO FLUSHES THE CITATION ROW IN PROGRESS AND       *
007440*    STARTS A FRESH ONE BEFORE THE NEW PNO VALUE IS STORED.       *
007450******************************************************************
007460 280-START-NEW-CITATION.
007470     MOVE '280-START-NEW-CITATION' TO PARA-NAME.
007480     PERFORM 700-FLUSH-INPROG THRU 700-EXIT.
007490     PERFORM 276-NEXT-CHILD-ID THRU 276-EXIT.
007500     PERFORM 278-INIT-CHILD-RECORD THRU 278-EXIT.
007510 280-EXIT.
007520     EXIT.
007530*
007540******************************************************************
007550*    285-JOIN-DEFAULT / 286-APPEND-SPACE-JOIN - SHARED "STORE OR  *
007560*    JOIN" LOGIC.  THE CALLER LOADS WS-JOIN-TARGET-CURRENT AND    *
007570*    WS-JOIN-NEW-VALUE, PERFORMS THE HELPER, THEN MOVES           *
007580*    WS-JOIN-RESULT BACK INTO THE REAL TARGET FIELD.              *
007590*    091899 MM  REQ 1899-006.  285/286 NOW TRIM BOTH SIDES ON     *
007600*                TRAILING BLANKS ONLY (287-CALC-JOIN-LENS) BEFORE *
007610*                STRINGING - A TITLE OR ABSTRACT PARAGRAPH WITH   *
007620*                AN EMBEDDED BLANK WAS GETTING CUT OFF AT THE     *
007630*                FIRST WORD UNDER THE OLD DELIMITED BY SPACE.     *
007640******************************************************************
007650 285-JOIN-DEFAULT.
007660     MOVE '285-JOIN-DEFAULT' TO PARA-NAME.
007670*    A BLANK TARGET MEANS THIS IS THE FIRST TIME THE FIELD HAS
007680*    BEEN SEEN - NOTHING TO JOIN TO, JUST STORE THE NEW VALUE.
007690     IF WS-JOIN-TARGET-CURRENT = SPACES
007700         MOVE WS-JOIN-NEW-VALUE TO WS-JOIN-RESULT
007710     ELSE
007720*        A REPEAT - TRIM BOTH SIDES THEN STRING THEM BACK
007730*        TOGETHER WITH THE |#| JOINER (FMAP-DEFAULT-JOINER)
007740*        BETWEEN THEM, E.G. FOR REPEATING XCL/ICL VALUES.
007750         PERFORM 287-CALC-JOIN-LENS THRU 287-EXIT
007760         STRING WS-JOIN-TARGET-CURRENT (1:WS-JOIN-TARGET-LEN)
007770                                        DELIMITED BY SIZE
007780                FMAP-DEFAULT-JOINER    DELIMITED BY SIZE
007790                WS-JOIN-NEW-VALUE (1:WS-JOIN-NEW-LEN)
007800                                        DELIMITED BY SIZE
007810             INTO WS-JOIN-RESULT
007820     END-IF.
007830 285-EXIT.
007840     EXIT.
007850*
007860 286-APPEND-SPACE-JOIN.
007870     MOVE '286-APPEND-SPACE-JOIN' TO PARA-NAME.
007880*    SAME BLANK-TARGET SHORTCUT AS 285 ABOVE.
007890     IF WS-JOIN-TARGET-CURRENT = SPACES
007900         MOVE WS-JOIN-NEW-VALUE TO WS-JOIN-RESULT
007910     ELSE
007920*        USED FOR CONTINUATION LINES (A TITLE OR ABSTRACT
007930*        PARAGRAPH WRAPS ONTO A SECOND CARD) - THE JOINER HERE
007940*        IS A SINGLE SPACE, NOT THE |#| MULTI-VALUE SEPARATOR.
007950         PERFORM 287-CALC-JOIN-LENS THRU 287-EXIT
007960         STRING WS-JOIN-TARGET-CURRENT (1:WS-JOIN-TARGET-LEN)
007970                                        DELIMITED BY SIZE
007980                FMAP-CONTINUE-JOINER    DELIMITED BY SIZE
007990                WS-JOIN-NEW-VALUE (1:WS-JOIN-NEW-LEN)
008000                                        DELIMITED BY SIZE
008010             INTO WS-JOIN-RESULT
008020     END-IF.
008030 286-EXIT.
008040     EXIT.
008050*
008060******************************************************************
008070*    287-CALC-JOIN-LENS - TRAILING-BLANK TRIM FOR BOTH SIDES OF A *
008080*    JOIN, SAME REVERSE/TALLYING TECHNIQUE THIS SHOP USES IN THE  *
008090*    FLDLTH SUBPROGRAM, INLINE HERE SINCE THE TARGET SIDE CAN RUN *
008100*    WIDER THAN FLDLTH'S 256-BYTE LINKAGE FIELD.                  *
008110******************************************************************
008120 287-CALC-JOIN-LENS.
008130     MOVE '287-CALC-JOIN-LENS' TO PARA-NAME.
008140*    TARGET SIDE FIRST - REVERSE IT SO THE TRAILING BLANKS BECOME
008150*    LEADING BLANKS, THEN TALLY THOSE TO GET THE TRIMMED LENGTH.
008160     MOVE ZERO TO WS-JOIN-TRAIL-SP
008170     MOVE FUNCTION REVERSE(WS-JOIN-TARGET-CURRENT) TO WS-JOIN-REV-500
008180     INSPECT WS-JOIN-REV-500 TALLYING WS-JOIN-TRAIL-SP
008190         FOR LEADING SPACE
008200     COMPUTE WS-JOIN-TARGET-LEN =
008210         LENGTH OF WS-JOIN-TARGET-CURRENT - WS-JOIN-TRAIL-SP
008220*    SAME TECHNIQUE FOR THE NEW-VALUE SIDE, INTO ITS OWN SHORTER
008230*    256-BYTE REVERSE WORK FIELD.
008240     MOVE ZERO TO WS-JOIN-TRAIL-SP
008250     MOVE FUNCTION REVERSE(WS-JOIN-NEW-VALUE) TO WS-JOIN-REV-256
008260     INSPECT WS-JOIN-REV-256 TALLYING WS-JOIN-TRAIL-SP
008270         FOR LEADING SPACE
008280     COMPUTE WS-JOIN-NEW-LEN =
008290         LENGTH OF WS-JOIN-NEW-VALUE - WS-JOIN-TRAIL-SP
008300*    AN ALL-BLANK NEW VALUE WOULD COMPUTE TO ZERO, AND A
008310*    ZERO-LENGTH REFERENCE MODIFIER ABENDS - FORCE IT TO 1 SO THE
008320*    STRING IN 285/286 JUST COPIES A SINGLE HARMLESS BLANK.
008330     IF WS-JOIN-NEW-LEN = 0
008340         MOVE 1 TO WS-JOIN-NEW-LEN
008350     END-IF.
008360 287-EXIT.
008370     EXIT.
008380*
008390******************************************************************
008400*    300-EVALUATE-PATN-FLDS - THE PATN SECTION'S FIELD MAP.       *
008410******************************************************************
008420 300-EVALUATE-PATN-FLDS.
008430     MOVE '300-EVALUATE-PATN-FLDS' TO PARA-NAME.
008440     EVALUATE APS-IN-KEY
008450*    THE APPLICATION SERIES CODE PREFIX ON THE PATENT NUMBER.
008460         WHEN 'SRC '
008470             MOVE PAT-SERIES-CODE TO WS-JOIN-TARGET-CURRENT
008480             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008490             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
008500*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
008510             MOVE WS-JOIN-RESULT TO PAT-SERIES-CODE
008520             MOVE 'SRC' TO WS-LAST-MATCHED-KEY
008530*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
008540*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
008550*    THE APPLICATION NUMBER ITSELF.
008560         WHEN 'APN '
008570             MOVE PAT-APP-NO      TO WS-JOIN-TARGET-CURRENT
008580             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008590             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
008600*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
008610             MOVE WS-JOIN-RESULT TO PAT-APP-NO
008620             MOVE 'APN' TO WS-LAST-MATCHED-KEY
008630*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
008640*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
008650*    THE APPLICATION TYPE (UTILITY, DESIGN, PLANT, ETC).
008660         WHEN 'APT '
008670             MOVE PAT-APP-TYPE    TO WS-JOIN-TARGET-CURRENT
008680             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008690             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
008700*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
008710             MOVE WS-JOIN-RESULT TO PAT-APP-TYPE
008720             MOVE 'APT' TO WS-LAST-MATCHED-KEY
008730*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
008740*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
008750*    THE EXAMINING ART UNIT THAT HANDLED THIS APPLICATION.
008760         WHEN 'ART '
008770             MOVE PAT-ART-UNIT    TO WS-JOIN-TARGET-CURRENT
008780             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008790             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
008800*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
008810             MOVE WS-JOIN-RESULT TO PAT-ART-UNIT
008820             MOVE 'ART' TO WS-LAST-MATCHED-KEY
008830*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
008840*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
008850*    THE DATE THE APPLICATION WAS FILED.
008860         WHEN 'APD '
008870             MOVE PAT-APP-DATE    TO WS-JOIN-TARGET-CURRENT
008880             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008890             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
008900*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
008910             MOVE WS-JOIN-RESULT TO PAT-APP-DATE
008920             MOVE 'APD' TO WS-LAST-MATCHED-KEY
008930*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
008940*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
008950*    THE PATENT TITLE - OFTEN RUNS SEVERAL LINES, SEE 305 BELOW.
008960         WHEN 'TTL '
008970             MOVE PAT-TITLE       TO WS-JOIN-TARGET-CURRENT
008980             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
008990             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009000*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009010             MOVE WS-JOIN-RESULT TO PAT-TITLE
009020             MOVE 'TTL' TO WS-LAST-MATCHED-KEY
009030*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009040*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009050*    THE DATE THE PATENT ISSUED.
009060         WHEN 'ISD '
009070             MOVE PAT-ISSUE-DATE  TO WS-JOIN-TARGET-CURRENT
009080             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
009090             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009100*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009110             MOVE WS-JOIN-RESULT TO PAT-ISSUE-DATE
009120             MOVE 'ISD' TO WS-LAST-MATCHED-KEY
009130*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009140*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009150*    THE NUMBER OF CLAIMS ALLOWED.
009160         WHEN 'NCL '
009170             MOVE PAT-NCLAIMS     TO WS-JOIN-TARGET-CURRENT
009180             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
009190             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009200*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009210             MOVE WS-JOIN-RESULT TO PAT-NCLAIMS
009220             MOVE 'NCL' TO WS-LAST-MATCHED-KEY
009230*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009240*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009250*    THE EXEMPLARY CLAIM NUMBER PICKED FOR THE OFFICIAL GAZETTE.
009260         WHEN 'ECL '
009270             MOVE PAT-ECLAIMS     TO WS-JOIN-TARGET-CURRENT
009280             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
009290             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009300*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009310             MOVE WS-JOIN-RESULT TO PAT-ECLAIMS
009320             MOVE 'ECL' TO WS-LAST-MATCHED-KEY
009330*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009340*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009350*    THE NUMBER OF DRAWING SHEETS FILED.
009360         WHEN 'NDR '
009370             MOVE PAT-NDRAWINGS   TO WS-JOIN-TARGET-CURRENT
009380             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
009390             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009400*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009410             MOVE WS-JOIN-RESULT TO PAT-NDRAWINGS
009420             MOVE 'NDR' TO WS-LAST-MATCHED-KEY
009430*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009440*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009450*    THE NUMBER OF FIGURES ON THOSE SHEETS.
009460         WHEN 'NFG '
009470             MOVE PAT-NFIGURES    TO WS-JOIN-TARGET-CURRENT
009480             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
009490             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
009500*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
009510             MOVE WS-JOIN-RESULT TO PAT-NFIGURES
009520             MOVE 'NFG' TO WS-LAST-MATCHED-KEY
009530*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
009540*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
009550*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
009560*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
009570         WHEN OTHER
009580             CONTINUE
009590     END-EVALUATE.
009600 300-EXIT.
009610     EXIT.
009620*
009630 305-CONTINUE-PATN-FLD.
009640     MOVE '305-CONTINUE-PATN-FLD' TO PARA-NAME.
009650     EVALUATE WS-LAST-MATCHED-KEY
009660*    CONTINUATION OF THE SRC FIELD JUST STORED ABOVE - SAME
009670*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
009680         WHEN 'SRC'
009690             MOVE PAT-SERIES-CODE TO WS-JOIN-TARGET-CURRENT
009700             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
009710*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
009720             MOVE WS-JOIN-RESULT TO PAT-SERIES-CODE
009730*    CONTINUATION OF THE APN FIELD JUST STORED ABOVE - SAME
009740*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
009750         WHEN 'APN'
009760             MOVE PAT-APP-NO      TO WS-JOIN-TARGET-CURRENT
009770             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
009780*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
009790             MOVE WS-JOIN-RESULT TO PAT-APP-NO
009800*    CONTINUATION OF THE APT FIELD JUST STORED ABOVE - SAME
009810*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
009820         WHEN 'APT'
009830             MOVE PAT-APP-TYPE    TO WS-JOIN-TARGET-CURRENT
009840             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
009850*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
009860             MOVE WS-JOIN-RESULT TO PAT-APP-TYPE
009870*    CONTINUATION OF THE ART FIELD JUST STORED ABOVE - SAME
009880*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
009890         WHEN 'ART'
009900             MOVE PAT-ART-UNIT    TO WS-JOIN-TARGET-CURRENT
009910             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
009920*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
009930             MOVE WS-JOIN-RESULT TO PAT-ART-UNIT
009940*    CONTINUATION OF THE APD FIELD JUST STORED ABOVE - SAME
009950*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
009960         WHEN 'APD'
009970             MOVE PAT-APP-DATE    TO WS-JOIN-TARGET-CURRENT
009980             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
009990*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010000             MOVE WS-JOIN-RESULT TO PAT-APP-DATE
010010*    CONTINUATION OF THE TTL FIELD JUST STORED ABOVE - SAME
010020*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010030         WHEN 'TTL'
010040             MOVE PAT-TITLE       TO WS-JOIN-TARGET-CURRENT
010050             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010060*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010070             MOVE WS-JOIN-RESULT TO PAT-TITLE
010080*    CONTINUATION OF THE ISD FIELD JUST STORED ABOVE - SAME
010090*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010100         WHEN 'ISD'
010110             MOVE PAT-ISSUE-DATE  TO WS-JOIN-TARGET-CURRENT
010120             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010130*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010140             MOVE WS-JOIN-RESULT TO PAT-ISSUE-DATE
010150*    CONTINUATION OF THE NCL FIELD JUST STORED ABOVE - SAME
010160*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010170         WHEN 'NCL'
010180             MOVE PAT-NCLAIMS     TO WS-JOIN-TARGET-CURRENT
010190             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010200*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010210             MOVE WS-JOIN-RESULT TO PAT-NCLAIMS
010220*    CONTINUATION OF THE ECL FIELD JUST STORED ABOVE - SAME
010230*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010240         WHEN 'ECL'
010250             MOVE PAT-ECLAIMS     TO WS-JOIN-TARGET-CURRENT
010260             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010270*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010280             MOVE WS-JOIN-RESULT TO PAT-ECLAIMS
010290*    CONTINUATION OF THE NDR FIELD JUST STORED ABOVE - SAME
010300*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010310         WHEN 'NDR'
010320             MOVE PAT-NDRAWINGS   TO WS-JOIN-TARGET-CURRENT
010330             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010340*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010350             MOVE WS-JOIN-RESULT TO PAT-NDRAWINGS
010360*    CONTINUATION OF THE NFG FIELD JUST STORED ABOVE - SAME
010370*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
010380         WHEN 'NFG'
010390             MOVE PAT-NFIGURES    TO WS-JOIN-TARGET-CURRENT
010400             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
010410*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
010420             MOVE WS-JOIN-RESULT TO PAT-NFIGURES
010430*    LAST-MATCHED-KEY POINTS AT A FIELD THIS SECTION DOES NOT
010440*    CONTINUE - NOTHING TO APPEND THIS LINE TO, SO SKIP IT.
010450         WHEN OTHER
010460             CONTINUE
010470     END-EVALUATE.
010480 305-EXIT.
010490     EXIT.
010500*
010510******************************************************************
010520*    320-EVALUATE-INVT-FLDS - THE INVT SECTION'S FIELD MAP.       *
010530******************************************************************
010540 320-EVALUATE-INVT-FLDS.
010550     MOVE '320-EVALUATE-INVT-FLDS' TO PARA-NAME.
010560     EVALUATE APS-IN-KEY
010570*    THE NAME FIELD FOR THIS ROW.
010580         WHEN 'NAM '
010590             MOVE INVT-NAME       TO WS-JOIN-TARGET-CURRENT
010600             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
010610             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
010620*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
010630             MOVE WS-JOIN-RESULT TO INVT-NAME
010640             MOVE 'NAM' TO WS-LAST-MATCHED-KEY
010650*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
010660*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
010670*    THE CITY OF RECORD.
010680         WHEN 'CTY '
010690             MOVE INVT-CITY       TO WS-JOIN-TARGET-CURRENT
010700             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
010710             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
010720*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
010730             MOVE WS-JOIN-RESULT TO INVT-CITY
010740             MOVE 'CTY' TO WS-LAST-MATCHED-KEY
010750*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
010760*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
010770*    THE STATE OR PROVINCE OF RECORD.
010780         WHEN 'STA '
010790             MOVE INVT-STATE      TO WS-JOIN-TARGET-CURRENT
010800             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
010810             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
010820*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
010830             MOVE WS-JOIN-RESULT TO INVT-STATE
010840             MOVE 'STA' TO WS-LAST-MATCHED-KEY
010850*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
010860*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
010870*    THE COUNTRY OF RECORD.
010880         WHEN 'CNT '
010890             MOVE INVT-COUNTRY    TO WS-JOIN-TARGET-CURRENT
010900             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
010910             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
010920*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
010930             MOVE WS-JOIN-RESULT TO INVT-COUNTRY
010940             MOVE 'CNT' TO WS-LAST-MATCHED-KEY
010950*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
010960*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
010970*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
010980*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
010990         WHEN OTHER
011000             CONTINUE
011010     END-EVALUATE.
011020 320-EXIT.
011030     EXIT.
011040*
011050 325-CONTINUE-INVT-FLD.
011060     MOVE '325-CONTINUE-INVT-FLD' TO PARA-NAME.
011070     EVALUATE WS-LAST-MATCHED-KEY
011080*    CONTINUATION OF THE NAM FIELD JUST STORED ABOVE - SAME
011090*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
011100         WHEN 'NAM'
011110             MOVE INVT-NAME       TO WS-JOIN-TARGET-CURRENT
011120             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
011130*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
011140             MOVE WS-JOIN-RESULT TO INVT-NAME
011150*    CONTINUATION OF THE CTY FIELD JUST STORED ABOVE - SAME
011160*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
011170         WHEN 'CTY'
011180             MOVE INVT-CITY       TO WS-JOIN-TARGET-CURRENT
011190             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
011200*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
011210             MOVE WS-JOIN-RESULT TO INVT-CITY
011220*    CONTINUATION OF THE STA FIELD JUST STORED ABOVE - SAME
011230*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
011240         WHEN 'STA'
011250             MOVE INVT-STATE      TO WS-JOIN-TARGET-CURRENT
011260             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
011270*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
011280             MOVE WS-JOIN-RESULT TO INVT-STATE
011290*    CONTINUATION OF THE CNT FIELD JUST STORED ABOVE - SAME
011300*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
011310         WHEN 'CNT'
011320             MOVE INVT-COUNTRY    TO WS-JOIN-TARGET-CURRENT
011330             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
011340*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
011350             MOVE WS-JOIN-RESULT TO INVT-COUNTRY
011360*    LAST-MATCHED-KEY POINTS AT A FIELD THIS SECTION DOES NOT
011370*    CONTINUE - NOTHING TO APPEND THIS LINE TO, SO SKIP IT.
011380         WHEN OTHER
011390             CONTINUE
011400     END-EVALUATE.
011410 325-EXIT.
011420     EXIT.
011430*
011440******************************************************************
011450*    340-EVALUATE-ASSG-FLDS - THE ASSG SECTION'S FIELD MAP.       *
011460******************************************************************
011470 340-EVALUATE-ASSG-FLDS.
011480     MOVE '340-EVALUATE-ASSG-FLDS' TO PARA-NAME.
011490     EVALUATE APS-IN-KEY
011500*    THE NAME FIELD FOR THIS ROW.
011510         WHEN 'NAM '
011520             MOVE ASSG-NAME       TO WS-JOIN-TARGET-CURRENT
011530             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
011540             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
011550*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
011560             MOVE WS-JOIN-RESULT TO ASSG-NAME
011570             MOVE 'NAM' TO WS-LAST-MATCHED-KEY
011580*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
011590*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
011600*    THE CITY OF RECORD.
011610         WHEN 'CTY '
011620             MOVE ASSG-CITY       TO WS-JOIN-TARGET-CURRENT
011630             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
011640             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
011650*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
011660             MOVE WS-JOIN-RESULT TO ASSG-CITY
011670             MOVE 'CTY' TO WS-LAST-MATCHED-KEY
011680*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
011690*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
011700*    THE STATE OR PROVINCE OF RECORD.
011710         WHEN 'STA '
011720             MOVE ASSG-STATE      TO WS-JOIN-TARGET-CURRENT
011730             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
011740             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
011750*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
011760             MOVE WS-JOIN-RESULT TO ASSG-STATE
011770             MOVE 'STA' TO WS-LAST-MATCHED-KEY
011780*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
011790*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
011800*    THE COUNTRY OF RECORD.
011810         WHEN 'CNT '
011820             MOVE ASSG-COUNTRY    TO WS-JOIN-TARGET-CURRENT
011830             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
011840             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
011850*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
011860             MOVE WS-JOIN-RESULT TO ASSG-COUNTRY
011870             MOVE 'CNT' TO WS-LAST-MATCHED-KEY
011880*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
011890*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
011900*    THE ASSIGNEE TYPE CODE (GOVERNMENT, INDIVIDUAL, CORPORATE, ETC).
011910         WHEN 'COD '
011920             MOVE ASSG-CODE       TO WS-JOIN-TARGET-CURRENT
011930             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
011940             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
011950*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
011960             MOVE WS-JOIN-RESULT TO ASSG-CODE
011970             MOVE 'COD' TO WS-LAST-MATCHED-KEY
011980*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
011990*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
012000*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
012010*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
012020         WHEN OTHER
012030             CONTINUE
012040     END-EVALUATE.
012050 340-EXIT.
012060     EXIT.
012070*
012080 345-CONTINUE-ASSG-FLD.
012090     MOVE '345-CONTINUE-ASSG-FLD' TO PARA-NAME.
012100     EVALUATE WS-LAST-MATCHED-KEY
012110*    CONTINUATION OF THE NAM FIELD JUST STORED ABOVE - SAME
012120*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
012130         WHEN 'NAM'
012140             MOVE ASSG-NAME       TO WS-JOIN-TARGET-CURRENT
012150             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
012160*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
012170             MOVE WS-JOIN-RESULT TO ASSG-NAME
012180*    CONTINUATION OF THE CTY FIELD JUST STORED ABOVE - SAME
012190*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
012200         WHEN 'CTY'
012210             MOVE ASSG-CITY       TO WS-JOIN-TARGET-CURRENT
012220             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
012230*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
012240             MOVE WS-JOIN-RESULT TO ASSG-CITY
012250*    CONTINUATION OF THE STA FIELD JUST STORED ABOVE - SAME
012260*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
012270         WHEN 'STA'
012280             MOVE ASSG-STATE      TO WS-JOIN-TARGET-CURRENT
012290             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
012300*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
012310             MOVE WS-JOIN-RESULT TO ASSG-STATE
012320*    CONTINUATION OF THE CNT FIELD JUST STORED ABOVE - SAME
012330*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
012340         WHEN 'CNT'
012350             MOVE ASSG-COUNTRY    TO WS-JOIN-TARGET-CURRENT
012360             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
012370*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
012380             MOVE WS-JOIN-RESULT TO ASSG-COUNTRY
012390*    CONTINUATION OF THE COD FIELD JUST STORED ABOVE - SAME
012400*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
012410         WHEN 'COD'
012420             MOVE ASSG-CODE       TO WS-JOIN-TARGET-CURRENT
012430             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
012440*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
012450             MOVE WS-JOIN-RESULT TO ASSG-CODE
012460*    LAST-MATCHED-KEY POINTS AT A FIELD THIS SECTION DOES NOT
012470*    CONTINUE - NOTHING TO APPEND THIS LINE TO, SO SKIP IT.
012480         WHEN OTHER
012490             CONTINUE
012500     END-EVALUATE.
012510 345-EXIT.
012520     EXIT.
012530*
012540******************************************************************
012550*    360-EVALUATE-CLAS-FLDS - THE CLAS SECTION'S FIELD MAP.       *
012560*    XCL/ICL REPEAT FREELY AND ARE EXPECTED TO JOIN WITH |#|.     *
012570******************************************************************
012580 360-EVALUATE-CLAS-FLDS.
012590     MOVE '360-EVALUATE-CLAS-FLDS' TO PARA-NAME.
012600     EVALUATE APS-IN-KEY
012610*    THE US ORIGINAL (MAIN) CLASSIFICATION.
012620         WHEN 'OCL '
012630             MOVE CLAS-MAIN-CLASS TO WS-JOIN-TARGET-CURRENT
012640             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
012650             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
012660*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
012670             MOVE WS-JOIN-RESULT TO CLAS-MAIN-CLASS
012680             MOVE 'OCL' TO WS-LAST-MATCHED-KEY
012690*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
012700*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
012710*    A US CROSS-REFERENCE CLASS - XCL REPEATS FREELY, EACH REPEAT
012720*    JOINED ONTO THE LAST WITH THE DEFAULT |#| JOINER.
012730         WHEN 'XCL '
012740             MOVE CLAS-CROSS-REF  TO WS-JOIN-TARGET-CURRENT
012750             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
012760             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
012770*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
012780             MOVE WS-JOIN-RESULT TO CLAS-CROSS-REF
012790             MOVE 'XCL' TO WS-LAST-MATCHED-KEY
012800*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
012810*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
012820*    AN INTERNATIONAL CLASSIFICATION CODE - ALSO REPEATS FREELY.
012830*    JOINED THE SAME WAY AS XCL, SEE 285-JOIN-DEFAULT.
012840         WHEN 'ICL '
012850             MOVE CLAS-INTL-CLASS TO WS-JOIN-TARGET-CURRENT
012860             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
012870             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
012880*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
012890             MOVE WS-JOIN-RESULT TO CLAS-INTL-CLASS
012900             MOVE 'ICL' TO WS-LAST-MATCHED-KEY
012910*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
012920*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
012930*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
012940*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
012950         WHEN OTHER
012960             CONTINUE
012970     END-EVALUATE.
012980 360-EXIT.
012990     EXIT.
013000*
013010 365-CONTINUE-CLAS-FLD.
013020     MOVE '365-CONTINUE-CLAS-FLD' TO PARA-NAME.
013030     EVALUATE WS-LAST-MATCHED-KEY
013040*    CONTINUATION OF THE OCL FIELD JUST STORED ABOVE - SAME
013050*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
013060         WHEN 'OCL'
013070             MOVE CLAS-MAIN-CLASS TO WS-JOIN-TARGET-CURRENT
013080             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
013090*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
013100             MOVE WS-JOIN-RESULT TO CLAS-MAIN-CLASS
013110*    CONTINUATION OF THE XCL FIELD JUST STORED ABOVE - SAME
013120*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
013130         WHEN 'XCL'
013140             MOVE CLAS-CROSS-REF  TO WS-JOIN-TARGET-CURRENT
013150             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
013160*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
013170             MOVE WS-JOIN-RESULT TO CLAS-CROSS-REF
013180*    CONTINUATION OF THE ICL FIELD JUST STORED ABOVE - SAME
013190*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
013200         WHEN 'ICL'
013210             MOVE CLAS-INTL-CLASS TO WS-JOIN-TARGET-CURRENT
013220             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
013230*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
013240             MOVE WS-JOIN-RESULT TO CLAS-INTL-CLASS
013250*    LAST-MATCHED-KEY POINTS AT A FIELD THIS SECTION DOES NOT
013260*    CONTINUE - NOTHING TO APPEND THIS LINE TO, SO SKIP IT.
013270         WHEN OTHER
013280             CONTINUE
013290     END-EVALUATE.
013300 365-EXIT.
013310     EXIT.
013320*
013330******************************************************************
013340*    380-EVALUATE-UREF-FLDS - THE UREF (CITATION) SECTION'S       *
013350*    FIELD MAP.  PNO IS THE NEW-RECORD FIELD - EVERY REPEAT       *
013360*    STARTS A FRESH CITATION ROW INSTEAD OF JOINING.              *
013370******************************************************************
013380 380-EVALUATE-UREF-FLDS.
013390     MOVE '380-EVALUATE-UREF-FLDS' TO PARA-NAME.
013400     EVALUATE APS-IN-KEY
013410         WHEN 'PNO '
013420             IF CITE-CITED-PNO NOT = SPACES
013430                 PERFORM 280-START-NEW-CITATION THRU 280-EXIT
013440             END-IF
013450             MOVE APS-IN-VALUE (1:9) TO CITE-CITED-PNO
013460             MOVE 'PNO' TO WS-LAST-MATCHED-KEY
013470*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
013480*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
013490*    THE ISSUE DATE OF THE CITED PATENT.
013500         WHEN 'ISD '
013510             MOVE CITE-CITED-ISD  TO WS-JOIN-TARGET-CURRENT
013520             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
013530             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
013540*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
013550             MOVE WS-JOIN-RESULT TO CITE-CITED-ISD
013560             MOVE 'ISD' TO WS-LAST-MATCHED-KEY
013570*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
013580*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
013590*    THE PATENTEE NAME ON THE CITED PATENT.
013600         WHEN 'NAM '
013610             MOVE CITE-CITED-NAM  TO WS-JOIN-TARGET-CURRENT
013620             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
013630             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
013640*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
013650             MOVE WS-JOIN-RESULT TO CITE-CITED-NAM
013660             MOVE 'NAM' TO WS-LAST-MATCHED-KEY
013670*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
013680*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
013690*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
013700*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
013710         WHEN OTHER
013720             CONTINUE
013730     END-EVALUATE.
013740 380-EXIT.
013750     EXIT.
013760*
013770 385-CONTINUE-UREF-FLD.
013780     MOVE '385-CONTINUE-UREF-FLD' TO PARA-NAME.
013790     EVALUATE WS-LAST-MATCHED-KEY
013800*    CONTINUATION OF THE ISD FIELD JUST STORED ABOVE - SAME
013810*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
013820         WHEN 'ISD'
013830             MOVE CITE-CITED-ISD  TO WS-JOIN-TARGET-CURRENT
013840             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
013850*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
013860             MOVE WS-JOIN-RESULT TO CITE-CITED-ISD
013870*    CONTINUATION OF THE NAM FIELD JUST STORED ABOVE - SAME
013880*    FIELD, ONE SPACE THEN THE NEW TEXT (286-APPEND-SPACE-JOIN).
013890         WHEN 'NAM'
013900             MOVE CITE-CITED-NAM  TO WS-JOIN-TARGET-CURRENT
013910             PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
013920*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
013930             MOVE WS-JOIN-RESULT TO CITE-CITED-NAM
013940*    LAST-MATCHED-KEY POINTS AT A FIELD THIS SECTION DOES NOT
013950*    CONTINUE - NOTHING TO APPEND THIS LINE TO, SO SKIP IT.
013960         WHEN OTHER
013970             CONTINUE
013980     END-EVALUATE.
013990 385-EXIT.
014000     EXIT.
014010*
014020******************************************************************
014030*    395-EVALUATE-ABST-FLDS - THE ABST SECTION'S FIELD MAP.  PAL  *
014040*    AND PAR BOTH FEED THE SAME TEXT COLUMN.                      *
014050******************************************************************
014060 395-EVALUATE-ABST-FLDS.
014070     MOVE '395-EVALUATE-ABST-FLDS' TO PARA-NAME.
014080     EVALUATE APS-IN-KEY
014090*    PAL AND PAR BOTH FEED THE SAME ABSTRACT-TEXT COLUMN - THE
014100*    GREEN-BOOK FEED USES PAL FOR THE FIRST LINE AND PAR FOR
014110*    EVERY CONTINUATION, BUT BOTH ARE TREATED IDENTICALLY HERE.
014120         WHEN 'PAL ' WHEN 'PAR '
014130             MOVE ABST-TEXT       TO WS-JOIN-TARGET-CURRENT
014140             MOVE APS-IN-VALUE    TO WS-JOIN-NEW-VALUE
014150             PERFORM 285-JOIN-DEFAULT THRU 285-EXIT
014160*            STORE-OR-JOIN, SEE THE 285 BANNER FOR THE RULE.
014170             MOVE WS-JOIN-RESULT TO ABST-TEXT
014180             MOVE 'PAL' TO WS-LAST-MATCHED-KEY
014190*        TAGGED SO A CONTINUATION LINE, IF ONE FOLLOWS, KNOWS
014200*        WHICH FIELD TO APPEND ONTO (SEE THE 3XX-CONTINUE PARA).
014210*    A GREEN-BOOK KEY THIS SECTION DOES NOT MAP - IGNORED, NOT
014220*    AN ERROR (THE FEED CARRIES MANY MORE TAGS THAN WE NEED).
014230         WHEN OTHER
014240             CONTINUE
014250     END-EVALUATE.
014260 395-EXIT.
014270     EXIT.
014280*
014290 396-CONTINUE-ABST-FLD.
014300     MOVE '396-CONTINUE-ABST-FLD' TO PARA-NAME.
014310     IF WS-LAST-MATCHED-KEY = 'PAL'
014320         MOVE ABST-TEXT       TO WS-JOIN-TARGET-CURRENT
014330         PERFORM 286-APPEND-SPACE-JOIN THRU 286-EXIT
014340*            APPEND WITH A SPACE, SEE THE 286 BANNER FOR THE RULE.
014350         MOVE WS-JOIN-RESULT TO ABST-TEXT
014360     END-IF.
014370 396-EXIT.
014380     EXIT.
014390*
014400******************************************************************
014410*    700-FLUSH-INPROG - WRITES WHATEVER RECORD IS CURRENTLY IN    *
014420*    PROGRESS TO ITS ENTITY'S OUTPUT FILE.  NOTHING TO DO IF NO   *
014430*    ENTITY IS IN PROGRESS (WS-INPROG-ENTITY IS SPACES).          *
014440******************************************************************
014450 700-FLUSH-INPROG.
014460     MOVE '700-FLUSH-INPROG' TO PARA-NAME.
014470*    ONE ENTITY IS IN PROGRESS AT A TIME - WS-INPROG-ENTITY SAYS
014480*    WHICH, AND THIS EVALUATE ROUTES TO THAT ENTITY'S OWN WRITER.
014490     EVALUATE WS-INPROG-ENTITY
014500*        THE PATENT ROW ITSELF - ONLY ONE PER DOCUMENT, NEVER
014510*        REPEATS, SO THERE IS NO "NEW PATN" CASE TO GUARD AGAINST.
014520         WHEN 'PATN' PERFORM 720-WRITE-PATENT-ROW THRU 720-EXIT
014530         WHEN 'INVT' PERFORM 740-WRITE-INVT-ROW   THRU 740-EXIT
014540         WHEN 'ASSG' PERFORM 745-WRITE-ASSG-ROW   THRU 745-EXIT
014550         WHEN 'CLAS' PERFORM 750-WRITE-CLAS-ROW   THRU 750-EXIT
014560         WHEN 'UREF' PERFORM 755-WRITE-CITE-ROW   THRU 755-EXIT
014570         WHEN 'ABST' PERFORM 760-WRITE-ABST-ROW   THRU 760-EXIT
014580*        SPACES - NOTHING HAS BEEN OPENED YET (FIRST CALL OF THE
014590*        RUN) OR THE PRIOR FLUSH ALREADY CLEARED IT - EITHER WAY
014600*        THERE IS NOTHING WAITING TO BE WRITTEN.
014610         WHEN OTHER  CONTINUE
014620     END-EVALUATE.
014630 700-EXIT.
014640     EXIT.
014650*
014660******************************************************************
014670*    720-WRITE-PATENT-ROW - APPLIES THE EXCLUSION-FILTER TO THE   *
014680*    PATENT'S OWN ID, THEN BUILDS AND WRITES THE CSV ROW.         *
014690******************************************************************
014700 720-WRITE-PATENT-ROW.
014710     MOVE '720-WRITE-PATENT-ROW' TO PARA-NAME.
014720*    THE PATENT ROW IS CHECKED AGAINST THE HARD-CODED BAD-
014730*    DOCUMENT TABLE ON ITS OWN ID - A PATENT NEVER HAS A PARENT.
014740     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
014750     MOVE PAT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
014760     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
014770*    AN EXCLUDED PATENT IS DROPPED WHOLE - NO ROW IS WRITTEN AND
014780*    NONE OF ITS CHILD ROWS EVER MAKE IT HERE EITHER, SINCE THEY
014790*    ARE CHECKED SEPARATELY BELOW OFF THEIR OWN PARENT-ID.
014800     IF NOT LK-RECORD-IS-EXCLUDED
014810         MOVE 'Y' TO CSV-FIRST-FLD-SW
014820         MOVE 1 TO WS-CSV-PTR
014830         MOVE SPACES TO WS-CSV-LINE
014840*    ONE 734- PARAGRAPH PER OUTPUT COLUMN, IN CSV COLUMN ORDER -
014850*    EACH JUST STAGES ITS FIELD AND CALLS THE COMMON PUT ROUTINE.
014860         PERFORM 734-PUT-PAT-ID
014870         PERFORM 734-PUT-PAT-FILENAME
014880         PERFORM 734-PUT-PAT-SERIES-CODE
014890         PERFORM 734-PUT-PAT-APP-NO
014900         PERFORM 734-PUT-PAT-APP-TYPE
014910         PERFORM 734-PUT-PAT-ART-UNIT
014920         PERFORM 734-PUT-PAT-APP-DATE
014930         PERFORM 734-PUT-PAT-TITLE
014940         PERFORM 734-PUT-PAT-ISSUE-DATE
014950         PERFORM 734-PUT-PAT-NCLAIMS
014960         PERFORM 734-PUT-PAT-ECLAIMS
014970         PERFORM 734-PUT-PAT-NDRAWINGS
014980         PERFORM 734-PUT-PAT-NFIGURES
014990         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
015000         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO PATENTO-REC
015010         WRITE PATENTO-REC
015020     END-IF.
015030 720-EXIT.
015040     EXIT.
015050*
015060*
015070******************************************************************
015080*    734-PUT-PAT-XXX SERIES - ONE TINY PARAGRAPH PER PATENT-ROW
015090*    CSV COLUMN, IN THE SAME LEFT-TO-RIGHT ORDER AS 811-OPEN-
015100*    PATENT-OUT'S HEADER LINE.  EACH JUST STAGES ITS FIELD AND
015110*    FALLS INTO 736-CSV-PUT-FIELD - THERE IS NO 734-EXIT BECAUSE
015120*    720-WRITE-PATENT-ROW PERFORMS EACH ONE INDIVIDUALLY, NOT
015130*    THRU A RANGE.
015140******************************************************************
015150 734-PUT-PAT-ID.
015160     MOVE PAT-ID TO WS-CSV-FIELD-IN.
015170     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015180 734-PUT-PAT-FILENAME.
015190     MOVE PAT-FILENAME TO WS-CSV-FIELD-IN.
015200     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015210 734-PUT-PAT-SERIES-CODE.
015220     MOVE PAT-SERIES-CODE TO WS-CSV-FIELD-IN.
015230     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015240 734-PUT-PAT-APP-NO.
015250     MOVE PAT-APP-NO TO WS-CSV-FIELD-IN.
015260     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015270 734-PUT-PAT-APP-TYPE.
015280     MOVE PAT-APP-TYPE TO WS-CSV-FIELD-IN.
015290     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015300 734-PUT-PAT-ART-UNIT.
015310     MOVE PAT-ART-UNIT TO WS-CSV-FIELD-IN.
015320     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015330 734-PUT-PAT-APP-DATE.
015340     MOVE PAT-APP-DATE TO WS-CSV-FIELD-IN.
015350     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015360*    THE ONE FIELD ON THIS ROW MOST LIKELY TO CARRY EMBEDDED
015370*    COMMAS, WHICH IS WHY 730-EDIT-CSV-FIELD BOTHERS TO QUOTE AT
015380*    ALL.
015390 734-PUT-PAT-TITLE.
015400     MOVE PAT-TITLE TO WS-CSV-FIELD-IN.
015410     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015420 734-PUT-PAT-ISSUE-DATE.
015430     MOVE PAT-ISSUE-DATE TO WS-CSV-FIELD-IN.
015440     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015450 734-PUT-PAT-NCLAIMS.
015460     MOVE PAT-NCLAIMS TO WS-CSV-FIELD-IN.
015470     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015480 734-PUT-PAT-ECLAIMS.
015490     MOVE PAT-ECLAIMS TO WS-CSV-FIELD-IN.
015500     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015510 734-PUT-PAT-NDRAWINGS.
015520     MOVE PAT-NDRAWINGS TO WS-CSV-FIELD-IN.
015530     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015540*    LAST COLUMN ON THE ROW - NO TRAILING COMMA NEEDED, THE
015550*    WRITE IN 720-WRITE-PATENT-ROW JUST TAKES THE LINE AS BUILT.
015560 734-PUT-PAT-NFIGURES.
015570     MOVE PAT-NFIGURES TO WS-CSV-FIELD-IN.
015580     PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT.
015590*
015600******************************************************************
015610*    736-CSV-PUT-FIELD - APPENDS A COMMA (UNLESS THIS IS THE      *
015620*    FIRST FIELD ON THE LINE), THEN EDITS/APPENDS THE FIELD       *
015630*    CURRENTLY STAGED IN WS-CSV-FIELD-IN.                         *
015640******************************************************************
015650 736-CSV-PUT-FIELD.
015660     MOVE '736-CSV-PUT-FIELD' TO PARA-NAME.
015670*    NO COMMA BEFORE THE VERY FIRST FIELD ON THE LINE - EVERY
015680*    OTHER FIELD GETS ONE AHEAD OF IT.
015690     IF NOT CSV-IS-FIRST-FIELD
015700         STRING ',' DELIMITED BY SIZE
015710             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
015720     ELSE
015730         MOVE 'N' TO CSV-FIRST-FLD-SW
015740     END-IF.
015750*    FLDLTH GIVES US THE TRIMMED LENGTH OF THE STAGED FIELD SO
015760*    THE EDIT/QUOTE LOGIC BELOW NEVER HAS TO STRING TRAILING
015770*    BLANKS INTO THE CSV LINE.
015780     CALL 'FLDLTH' USING WS-CSV-FIELD-IN, WS-CSV-FIELD-LEN.
015790     PERFORM 730-EDIT-CSV-FIELD THRU 730-EXIT.
015800 736-EXIT.
015810     EXIT.
015820*
015830******************************************************************
015840*    730-EDIT-CSV-FIELD - APPLIES STANDARD CSV QUOTING TO         *
015850*    WS-CSV-FIELD-IN (LENGTH WS-CSV-FIELD-LEN) AND APPENDS THE    *
015860*    RESULT TO WS-CSV-LINE.                                       *
015870******************************************************************
015880 730-EDIT-CSV-FIELD.
015890     MOVE '730-EDIT-CSV-FIELD' TO PARA-NAME.
015900*    FIRST DECIDE WHETHER THIS FIELD NEEDS QUOTING AT ALL - A
015910*    FIELD WITH NO COMMA AND NO EMBEDDED QUOTE CAN GO OUT PLAIN.
015920     PERFORM 731-SCAN-FIELD-FOR-QUOTING THRU 731-EXIT.
015930     IF CSV-NEEDS-QUOTES
015940*    OPEN QUOTE, THEN COPY THE FIELD ONE CHARACTER AT A TIME SO
015950*    ANY EMBEDDED QUOTE CAN BE DOUBLED, THEN CLOSE QUOTE.
015960         STRING '"' DELIMITED BY SIZE
015970             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
015980         IF WS-CSV-FIELD-LEN > 0
015990             PERFORM 732-COPY-QUOTED-CHARS THRU 732-EXIT
016000                 VARYING WS-CSV-SCAN-IDX FROM 1 BY 1
016010                 UNTIL WS-CSV-SCAN-IDX > WS-CSV-FIELD-LEN
016020         END-IF
016030         STRING '"' DELIMITED BY SIZE
016040             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
016050*    NO QUOTING NEEDED - STRING THE TRIMMED FIELD STRAIGHT IN.
016060     ELSE
016070         IF WS-CSV-FIELD-LEN > 0
016080             STRING WS-CSV-FIELD-IN (1:WS-CSV-FIELD-LEN)
016090                 DELIMITED BY SIZE
016100                 INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
016110         END-IF
016120     END-IF.
016130 730-EXIT.
016140     EXIT.
016150*
016160 731-SCAN-FIELD-FOR-QUOTING.
016170*    STOPS AS SOON AS ONE COMMA OR QUOTE IS FOUND - NO NEED TO
016180*    SCAN THE REST OF THE FIELD ONCE WE KNOW QUOTES ARE NEEDED.
016190     MOVE 'N' TO CSV-NEEDS-QUOTES-SW.
016200     IF WS-CSV-FIELD-LEN > 0
016210         PERFORM 733-TEST-ONE-CHAR THRU 733-EXIT
016220             VARYING WS-CSV-SCAN-IDX FROM 1 BY 1
016230             UNTIL WS-CSV-SCAN-IDX > WS-CSV-FIELD-LEN
016240                 OR CSV-NEEDS-QUOTES
016250     END-IF.
016260 731-EXIT.
016270     EXIT.
016280*
016290*    732-COPY-QUOTED-CHARS - ONE PASS OF THE VARYING LOOP ABOVE.
016300*    A QUOTE CHARACTER IS DOUBLED PER STANDARD CSV ESCAPING;
016310*    EVERYTHING ELSE IS COPIED THROUGH AS-IS.
016320 732-COPY-QUOTED-CHARS.
016330     IF WS-CSV-FIELD-IN (WS-CSV-SCAN-IDX:1) = '"'
016340         STRING '""' DELIMITED BY SIZE
016350             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
016360     ELSE
016370         STRING WS-CSV-FIELD-IN (WS-CSV-SCAN-IDX:1) DELIMITED BY SIZE
016380             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
016390     END-IF.
016400 732-EXIT.
016410     EXIT.
016420*
016430*    733-TEST-ONE-CHAR - THE TWO CHARACTERS THAT FORCE QUOTING.
016440*    EMBEDDED NEWLINES DO NOT OCCUR IN THIS FEED SO THEY ARE NOT
016450*    TESTED FOR HERE.
016460 733-TEST-ONE-CHAR.
016470     IF WS-CSV-FIELD-IN (WS-CSV-SCAN-IDX:1) = ',' OR
016480        WS-CSV-FIELD-IN (WS-CSV-SCAN-IDX:1) = '"'
016490         MOVE 'Y' TO CSV-NEEDS-QUOTES-SW
016500     END-IF.
016510 733-EXIT.
016520     EXIT.
016530*
016540******************************************************************
016550*    740-WRITE-INVT-ROW THRU 760-WRITE-ABST-ROW - SAME SHAPE AS   *
016560*    720-WRITE-PATENT-ROW BUT KEYED OFF PARENT-ID FOR THE         *
016570*    EXCLUSION-FILTER CHECK, ONE PARAGRAPH PER CHILD ENTITY.      *
016580******************************************************************
016590 740-WRITE-INVT-ROW.
016600     MOVE '740-WRITE-INVT-ROW' TO PARA-NAME.
016610*    A CHILD ROW IS CHECKED ON ITS PARENT-ID, NOT ITS OWN CHILD-
016620*    ID - THE BAD-DOCUMENT TABLE ONLY EVER HOLDS PATENT NUMBERS.
016630     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
016640     MOVE INVT-PARENT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
016650     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
016660*    AN EXCLUDED PARENT DROPS THIS CHILD ROW ENTIRELY - THERE IS
016670*    NO PARTIAL WRITE, THE WHOLE INVENTOR RECORD IS SKIPPED.
016680     IF NOT LK-RECORD-IS-EXCLUDED
016690*        CSV-FIRST-FLD-SW AND WS-CSV-PTR ARE RESET FOR EVERY ROW -
016700*        736-CSV-PUT-FIELD READS THEM ACROSS ALL SIX WRITE-ROW
016710*        PARAGRAPHS, SO EACH ONE MUST START THE LINE OVER.
016720         MOVE 'Y' TO CSV-FIRST-FLD-SW
016730         MOVE 1 TO WS-CSV-PTR
016740         MOVE SPACES TO WS-CSV-LINE
016750         MOVE INVT-ID      TO WS-CSV-FIELD-IN
016760         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016770         MOVE INVT-PARENT-ID TO WS-CSV-FIELD-IN
016780         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016790         MOVE INVT-NAME    TO WS-CSV-FIELD-IN
016800         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016810         MOVE INVT-CITY    TO WS-CSV-FIELD-IN
016820         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016830         MOVE INVT-STATE   TO WS-CSV-FIELD-IN
016840         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016850         MOVE INVT-COUNTRY TO WS-CSV-FIELD-IN
016860         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
016870         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
016880         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO INVENTRO-REC
016890         WRITE INVENTRO-REC
016900     END-IF.
016910 740-EXIT.
016920     EXIT.
016930*
016940 745-WRITE-ASSG-ROW.
016950     MOVE '745-WRITE-ASSG-ROW' TO PARA-NAME.
016960*    SAME PARENT-ID EXCLUSION CHECK AS 740, SEE ITS BANNER ABOVE.
016970     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
016980     MOVE ASSG-PARENT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
016990     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
017000     IF NOT LK-RECORD-IS-EXCLUDED
017010         MOVE 'Y' TO CSV-FIRST-FLD-SW
017020         MOVE 1 TO WS-CSV-PTR
017030         MOVE SPACES TO WS-CSV-LINE
017040         MOVE ASSG-ID      TO WS-CSV-FIELD-IN
017050         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017060         MOVE ASSG-PARENT-ID TO WS-CSV-FIELD-IN
017070         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017080         MOVE ASSG-NAME    TO WS-CSV-FIELD-IN
017090         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017100         MOVE ASSG-CITY    TO WS-CSV-FIELD-IN
017110         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017120         MOVE ASSG-STATE   TO WS-CSV-FIELD-IN
017130         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017140         MOVE ASSG-COUNTRY TO WS-CSV-FIELD-IN
017150         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017160         MOVE ASSG-CODE    TO WS-CSV-FIELD-IN
017170         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017180         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
017190         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO ASSIGNO-REC
017200         WRITE ASSIGNO-REC
017210     END-IF.
017220 745-EXIT.
017230     EXIT.
017240*
017250 750-WRITE-CLAS-ROW.
017260     MOVE '750-WRITE-CLAS-ROW' TO PARA-NAME.
017270*    SAME PARENT-ID EXCLUSION CHECK AS 740, SEE ITS BANNER ABOVE.
017280     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
017290     MOVE CLAS-PARENT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
017300     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
017310     IF NOT LK-RECORD-IS-EXCLUDED
017320         MOVE 'Y' TO CSV-FIRST-FLD-SW
017330         MOVE 1 TO WS-CSV-PTR
017340         MOVE SPACES TO WS-CSV-LINE
017350         MOVE CLAS-ID         TO WS-CSV-FIELD-IN
017360         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017370         MOVE CLAS-PARENT-ID  TO WS-CSV-FIELD-IN
017380         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017390         MOVE CLAS-MAIN-CLASS TO WS-CSV-FIELD-IN
017400         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017410*    CLAS-CROSS-REF AND CLAS-INTL-CLASS ARRIVE HERE ALREADY
017420*    JOINED - EACH REPEATED XCL/ICL LINE WAS FOLDED INTO ONE
017430*    |#|-DELIMITED FIELD BACK IN 360-EVALUATE-CLAS-FLDS.
017440         MOVE CLAS-CROSS-REF  TO WS-CSV-FIELD-IN
017450         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017460         MOVE CLAS-INTL-CLASS TO WS-CSV-FIELD-IN
017470         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017480         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
017490         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO CLASSO-REC
017500         WRITE CLASSO-REC
017510     END-IF.
017520 750-EXIT.
017530     EXIT.
017540*
017550 755-WRITE-CITE-ROW.
017560     MOVE '755-WRITE-CITE-ROW' TO PARA-NAME.
017570*    SAME PARENT-ID EXCLUSION CHECK AS 740, SEE ITS BANNER ABOVE.
017580     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
017590     MOVE CITE-PARENT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
017600     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
017610     IF NOT LK-RECORD-IS-EXCLUDED
017620         MOVE 'Y' TO CSV-FIRST-FLD-SW
017630         MOVE 1 TO WS-CSV-PTR
017640         MOVE SPACES TO WS-CSV-LINE
017650         MOVE CITE-ID         TO WS-CSV-FIELD-IN
017660         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017670         MOVE CITE-PARENT-ID  TO WS-CSV-FIELD-IN
017680         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017690         MOVE CITE-CITED-PNO  TO WS-CSV-FIELD-IN
017700         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017710         MOVE CITE-CITED-ISD  TO WS-CSV-FIELD-IN
017720         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017730         MOVE CITE-CITED-NAM  TO WS-CSV-FIELD-IN
017740         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017750*    CITE-TYPE IS ALWAYS FMAP-CITE-CONSTANT (US-PATENT) - THIS
017760*    EXTRACT'S GREEN-BOOK FEED NEVER CARRIES A FOREIGN OR NPL
017770*    CITATION, BUT THE COLUMN IS CARRIED SO A LATER FEED CAN.
017780         MOVE CITE-TYPE       TO WS-CSV-FIELD-IN
017790         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017800         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
017810         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO CITEO-REC
017820         WRITE CITEO-REC
017830     END-IF.
017840 755-EXIT.
017850     EXIT.
017860*
017870 760-WRITE-ABST-ROW.
017880     MOVE '760-WRITE-ABST-ROW' TO PARA-NAME.
017890*    SAME PARENT-ID EXCLUSION CHECK AS 740, SEE ITS BANNER ABOVE.
017900     MOVE WS-INPUT-FILE-NAME TO LK-EXCL-FILE-NAME OF LK-EXCLUSION-REC.
017910     MOVE ABST-PARENT-ID TO LK-EXCL-DOC-NO OF LK-EXCLUSION-REC.
017920     CALL 'PATEXCL' USING LK-EXCLUSION-REC, LK-RETURN-CD.
017930     IF NOT LK-RECORD-IS-EXCLUDED
017940         MOVE 'Y' TO CSV-FIRST-FLD-SW
017950         MOVE 1 TO WS-CSV-PTR
017960         MOVE SPACES TO WS-CSV-LINE
017970         MOVE ABST-ID         TO WS-CSV-FIELD-IN
017980         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
017990         MOVE ABST-PARENT-ID  TO WS-CSV-FIELD-IN
018000         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
018010*        THE WIDEST FIELD THIS EXTRACT WRITES - ABST-TEXT CAN RUN
018020*        TO SEVERAL HUNDRED BYTES OF FOLDED PAL/PAR TEXT, SO IT
018030*        IS ALWAYS THE ONE MOST LIKELY TO NEED CSV QUOTING.
018040         MOVE ABST-TEXT       TO WS-CSV-FIELD-IN
018050         PERFORM 736-CSV-PUT-FIELD THRU 736-EXIT
018060         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
018070         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO ABSTO-REC
018080         WRITE ABSTO-REC
018090     END-IF.
018100 760-EXIT.
018110     EXIT.
018120*
018130******************************************************************
018140*    800-OPEN-FILES - OPENS THE INPUT FILE AND, FOR EACH OF THE   *
018150*    SIX OUTPUT FILES, PROBES WHETHER IT ALREADY EXISTS SO ONLY   *
018160*    A NEW FILE GETS A HEADER ROW (REQ 1022-011).                 *
018170******************************************************************
018180 800-OPEN-FILES.
018190     MOVE '800-OPEN-FILES' TO PARA-NAME.
018200     OPEN OUTPUT SYSOUT.
018210     OPEN INPUT APSIN.
018220     IF INPUT-FILE-OK
018230         MOVE 'Y' TO INPUT-FILE-OPEN-SW
018240         MOVE 'pftaps19871110_wk45.txt' TO WS-INPUT-FILE-NAME
018250         PERFORM 811-OPEN-PATENT-OUT   THRU 811-EXIT
018260         PERFORM 812-OPEN-INVENTOR-OUT THRU 812-EXIT
018270         PERFORM 813-OPEN-ASSIGNEE-OUT THRU 813-EXIT
018280         PERFORM 814-OPEN-CLASS-OUT    THRU 814-EXIT
018290         PERFORM 815-OPEN-CITE-OUT     THRU 815-EXIT
018300         PERFORM 816-OPEN-ABST-OUT     THRU 816-EXIT
018310         MOVE 'Y' TO OUTPUT-FILES-OPEN-SW
018320     END-IF.
018330 800-EXIT.
018340     EXIT.
018350*
018360******************************************************************
018370*    102290 MM  THE INPUT FILE NAME ITSELF IS NOT CARRIED ON THE  *
018380*    APS FEED - THIS SHOP'S JCL RUNS ONE NAMED DATASET PER JOB    *
018390*    STEP, SO THE NAME IS SET HERE RATHER THAN READ FROM THE      *
018400*    FILE.  CHANGE THIS MOVE WHEN THE JOB STEP IS RENAMED FOR A   *
018410*    DIFFERENT INPUT FILE.                                        *
018420******************************************************************
018430 811-OPEN-PATENT-OUT.
018440     MOVE '811-OPEN-PATENT-OUT' TO PARA-NAME.
018450*    OPENING INPUT FIRST IS THE PROBE - IF THE DATASET IS NOT
018460*    THERE YET, FILE-STATUS COMES BACK "FILE NOT FOUND" AND WE
018470*    KNOW THIS IS THE FIRST RUN AGAINST THIS OUTPUT FILE, SO IT
018480*    WILL NEED A HEADER ROW.  811 THROUGH 816 ALL FOLLOW THIS
018490*    SAME OPEN-INPUT-THEN-DECIDE PATTERN, ONE PER OUTPUT FILE.
018500     OPEN INPUT PATENTO.
018510     IF OUTPUT-FILE-NOT-FOUND
018520         MOVE 'Y' TO PATENT-NEW-SW
018530     ELSE
018540*        THE PROBE OPEN LEAVES THIS ONE FILE ACTUALLY OPEN INPUT -
018550*        CLOSE IT RIGHT BACK SO THE OPEN OUTPUT/EXTEND BELOW STARTS
018560*        FROM A CLEAN, UNOPENED STATE.
018570         CLOSE PATENTO
018580     END-IF.
018590*    A NEW FILE IS OPENED FRESH AND GETS THE HEADER ROW WRITTEN
018600*    FIRST; AN EXISTING FILE IS OPENED EXTEND SO TODAY'S ROWS
018610*    LAND AFTER WHATEVER A PRIOR RUN ALREADY WROTE.
018620     IF PATENT-FILE-IS-NEW
018630         OPEN OUTPUT PATENTO
018640*        THE HEADER ROW IS BUILT THE SAME WAY EVERY DATA ROW IS -
018650*        STRING THE LITERAL COLUMN LIST INTO WS-CSV-LINE, THEN
018660*        WRITE ONLY THE PORTION THE POINTER ACTUALLY REACHED.
018670         MOVE 1 TO WS-CSV-PTR
018680         STRING 'ID,FILENAME,SERIES-CODE,APP-NO,APP-TYPE,ART-UNIT,'
018690                'APP-DATE,TITLE,ISSUE-DATE,NCLAIMS,ECLAIMS,'
018700                'NDRAWINGS,NFIGURES' DELIMITED BY SIZE
018710             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
018720         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
018730         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO PATENTO-REC
018740         WRITE PATENTO-REC
018750     ELSE
018760         OPEN EXTEND PATENTO
018770     END-IF.
018780 811-EXIT.
018790     EXIT.
018800*
018810 812-OPEN-INVENTOR-OUT.
018820     MOVE '812-OPEN-INVENTOR-OUT' TO PARA-NAME.
018830*    ID,PARENT-ID,NAME,CITY,STATE,COUNTRY - INVENTOR COLUMN LIST.
018840*    PROBE OPEN - SEE THE BANNER ON 811 ABOVE FOR WHY.
018850     OPEN INPUT INVENTRO.
018860     IF OUTPUT-FILE-NOT-FOUND
018870         MOVE 'Y' TO INVT-NEW-SW
018880     ELSE
018890         CLOSE INVENTRO
018900     END-IF.
018910*    NEW FILE GETS THE HEADER ROW; AN EXISTING ONE IS EXTENDED.
018920     IF INVT-FILE-IS-NEW
018930         OPEN OUTPUT INVENTRO
018940         MOVE 1 TO WS-CSV-PTR
018950         STRING 'ID,PARENT-ID,NAME,CITY,STATE,COUNTRY'
018960             DELIMITED BY SIZE
018970             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
018980         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
018990         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO INVENTRO-REC
019000         WRITE INVENTRO-REC
019010     ELSE
019020         OPEN EXTEND INVENTRO
019030     END-IF.
019040 812-EXIT.
019050     EXIT.
019060*
019070 813-OPEN-ASSIGNEE-OUT.
019080     MOVE '813-OPEN-ASSIGNEE-OUT' TO PARA-NAME.
019090*    ADDS ASSG-CODE ON THE END - THE ONLY CHILD FILE WITH A TYPE
019100*    CODE COLUMN OF ITS OWN.
019110*    PROBE OPEN - SEE THE BANNER ON 811 ABOVE FOR WHY.
019120     OPEN INPUT ASSIGNO.
019130     IF OUTPUT-FILE-NOT-FOUND
019140         MOVE 'Y' TO ASSG-NEW-SW
019150     ELSE
019160         CLOSE ASSIGNO
019170     END-IF.
019180*    NEW FILE GETS THE HEADER ROW; AN EXISTING ONE IS EXTENDED.
019190     IF ASSG-FILE-IS-NEW
019200         OPEN OUTPUT ASSIGNO
019210         MOVE 1 TO WS-CSV-PTR
019220         STRING 'ID,PARENT-ID,NAME,CITY,STATE,COUNTRY,ASSG-CODE'
019230             DELIMITED BY SIZE
019240             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
019250         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
019260         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO ASSIGNO-REC
019270         WRITE ASSIGNO-REC
019280     ELSE
019290         OPEN EXTEND ASSIGNO
019300     END-IF.
019310 813-EXIT.
019320     EXIT.
019330*
019340 814-OPEN-CLASS-OUT.
019350     MOVE '814-OPEN-CLASS-OUT' TO PARA-NAME.
019360*    MAIN-CLASS PLUS THE TWO ALREADY-JOINED REPEATING COLUMNS.
019370*    PROBE OPEN - SEE THE BANNER ON 811 ABOVE FOR WHY.
019380     OPEN INPUT CLASSO.
019390     IF OUTPUT-FILE-NOT-FOUND
019400         MOVE 'Y' TO CLAS-NEW-SW
019410     ELSE
019420         CLOSE CLASSO
019430     END-IF.
019440*    NEW FILE GETS THE HEADER ROW; AN EXISTING ONE IS EXTENDED.
019450     IF CLAS-FILE-IS-NEW
019460         OPEN OUTPUT CLASSO
019470         MOVE 1 TO WS-CSV-PTR
019480         STRING 'ID,PARENT-ID,MAIN-CLASS,CROSS-REF,INTL-CLASS'
019490             DELIMITED BY SIZE
019500             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
019510         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
019520         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO CLASSO-REC
019530         WRITE CLASSO-REC
019540     ELSE
019550         OPEN EXTEND CLASSO
019560     END-IF.
019570 814-EXIT.
019580     EXIT.
019590*
019600 815-OPEN-CITE-OUT.
019610     MOVE '815-OPEN-CITE-OUT' TO PARA-NAME.
019620*    CITED-PNO/CITED-ISD/CITED-NAM PLUS THE CONSTANT CITE-TYPE.
019630*    PROBE OPEN - SEE THE BANNER ON 811 ABOVE FOR WHY.
019640     OPEN INPUT CITEO.
019650     IF OUTPUT-FILE-NOT-FOUND
019660         MOVE 'Y' TO CITE-NEW-SW
019670     ELSE
019680         CLOSE CITEO
019690     END-IF.
019700*    NEW FILE GETS THE HEADER ROW; AN EXISTING ONE IS EXTENDED.
019710     IF CITE-FILE-IS-NEW
019720         OPEN OUTPUT CITEO
019730         MOVE 1 TO WS-CSV-PTR
019740         STRING 'ID,PARENT-ID,CITED-PNO,CITED-ISD,CITED-NAM,CITE-TYPE'
019750             DELIMITED BY SIZE
019760             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
019770         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
019780         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO CITEO-REC
019790         WRITE CITEO-REC
019800     ELSE
019810         OPEN EXTEND CITEO
019820     END-IF.
019830 815-EXIT.
019840     EXIT.
019850*
019860 816-OPEN-ABST-OUT.
019870     MOVE '816-OPEN-ABST-OUT' TO PARA-NAME.
019880*    JUST THE ONE TEXT COLUMN - PAL/PAR ALREADY FOLDED TOGETHER.
019890*    PROBE OPEN - SEE THE BANNER ON 811 ABOVE FOR WHY.
019900     OPEN INPUT ABSTO.
019910     IF OUTPUT-FILE-NOT-FOUND
019920         MOVE 'Y' TO ABST-NEW-SW
019930     ELSE
019940         CLOSE ABSTO
019950     END-IF.
019960*    NEW FILE GETS THE HEADER ROW; AN EXISTING ONE IS EXTENDED.
019970     IF ABST-FILE-IS-NEW
019980         OPEN OUTPUT ABSTO
019990         MOVE 1 TO WS-CSV-PTR
020000         STRING 'ID,PARENT-ID,TEXT' DELIMITED BY SIZE
020010             INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR
020020         COMPUTE WS-CSV-OUT-LEN = WS-CSV-PTR - 1
020030         MOVE WS-CSV-LINE (1:WS-CSV-OUT-LEN) TO ABSTO-REC
020040         WRITE ABSTO-REC
020050     ELSE
020060         OPEN EXTEND ABSTO
020070     END-IF.
020080 816-EXIT.
020090     EXIT.
020100*
020110 850-CLOSE-FILES.
020120     MOVE '850-CLOSE-FILES' TO PARA-NAME.
020130*    THE OPEN-SWITCHES ARE CHECKED SO THIS PARAGRAPH CAN BE
020140*    SAFELY PERFORMED FROM 950-NO-INPUT-WARNING, WHERE THE INPUT
020150*    NEVER OPENED AND THE SIX OUTPUT FILES MAY NOT HAVE EITHER.
020160     IF INPUT-FILE-IS-OPEN
020170         CLOSE APSIN
020180         MOVE 'N' TO INPUT-FILE-OPEN-SW
020190     END-IF.
020200     IF OUTPUT-FILES-ARE-OPEN
020210         CLOSE PATENTO, INVENTRO, ASSIGNO, CLASSO, CITEO, ABSTO
020220         MOVE 'N' TO OUTPUT-FILES-OPEN-SW
020230     END-IF.
020240     CLOSE SYSOUT.
020250 850-EXIT.
020260     EXIT.
020270*
020280******************************************************************
020290*    900-READ-APSIN - READS ONE LINE.  THE FIRST CALL (FROM       *
020300*    000-HOUSEKEEPING) READS AND DISCARDS THE FILE HEADER LINE.   *
020310******************************************************************
020320 900-READ-APSIN.
020330     MOVE '900-READ-APSIN' TO PARA-NAME.
020340*    ON END OF FILE, GO STRAIGHT TO THE EXIT WITHOUT TOUCHING
020350*    FIRST-LINE-SW OR ANY IN-PROGRESS RECORD - THE CALLER TESTS
020360*    NO-MORE-DATA RIGHT AFTER THIS PERFORM RETURNS.
020370     READ APSIN
020380         AT END MOVE 'N' TO MORE-DATA-SW
020390         GO TO 900-EXIT
020400     END-READ.
020410*    THE FILE HEADER LINE (THE VERY FIRST RECORD OF THE DATASET)
020420*    CARRIES NO PATN/FIELD DATA AT ALL - LOOP BACK FOR A SECOND
020430*    READ THE ONE TIME THIS SWITCH IS STILL ON.
020440     IF FIRST-LINE-PENDING
020450         MOVE 'N' TO FIRST-LINE-SW
020460         GO TO 900-READ-APSIN
020470     END-IF.
020480 900-EXIT.
020490     EXIT.
020500*
020510******************************************************************
020520*    950-NO-INPUT-WARNING - REQ 0301-007 (SEE THE CHANGE LOG).     *
020530*    AN EMPTY FEED IS NOT A FAILURE FOR AN UNATTENDED JOB, JUST A  *
020540*    WEEK WITH NOTHING TO EXTRACT - CLOSE WHATEVER 800-OPEN-FILES  *
020550*    MANAGED TO OPEN (NORMALLY NONE OF THE SIX OUTPUTS) AND END.   *
020560******************************************************************
020570 950-NO-INPUT-WARNING.
020580     MOVE '950-NO-INPUT-WARNING' TO PARA-NAME.
020590     DISPLAY '*** WARNING - NO INPUT FILE FOUND - NOTHING TO DO ***'.
020600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020610 950-EXIT.
020620     EXIT.
020630*
020640******************************************************************
020650*    999-CLEANUP - NORMAL END OF JOB.  CLOSE EVERYTHING, THEN      *
020660*    DISPLAY THE RECONCILIATION COUNT AND THE TWO SIGN-OFF LINES   *
020670*    OPERATIONS LOOKS FOR ON THE JOB LOG.                          *
020680******************************************************************
020690 999-CLEANUP.
020700     MOVE '999-CLEANUP' TO PARA-NAME.
020710     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020720*    THE FINAL PATENT COUNT AND FILE NAME ARE DISPLAYED FOR THE
020730*    JOB LOG - OPERATIONS RECONCILES THIS NUMBER AGAINST THE
020740*    NUMBER OF WKU LINES IN THE RAW FEED BEFORE SIGNING OFF THE
020750*    RUN.
020760     MOVE WS-DOC-COUNT TO WS-DOC-COUNT-EDIT.
020770     DISPLAY '** DOCUMENTS PROCESSED FOR ' WS-INPUT-FILE-NAME ' **'.
020780     DISPLAY WS-DOC-COUNT-EDIT.
020790     DISPLAY 'Parsing complete!'.
020800     DISPLAY '******** NORMAL END OF JOB PATXTRCT ********'.
020810 999-EXIT.
020820     EXIT.
020830*
020840******************************************************************
020850*    1000-ABEND-RTN - THE SHOP'S STANDARD FATAL-ERROR EXIT.  THE   *
020860*    DUPLICATE-WKU CHECK AT 210-STORE-WKU IS THE ONLY GO TO INTO   *
020870*    HERE TODAY.  WRITE THE DIAGNOSTIC RECORD, CLOSE WHAT IS OPEN, *
020880*    THEN FORCE A REAL SYSTEM ABEND WITH THE DIVIDE-BY-ZERO SO     *
020890*    THE JOB'S CONDITION CODE CANNOT BE MISTAKEN FOR A CLEAN RUN.  *
020900******************************************************************
020910 1000-ABEND-RTN.
020920****** PARA-NAME WAS ALREADY MOVED TO BY THE PARAGRAPH THAT
020930****** GO TO'D IN HERE - NOTHING FURTHER TO STAMP.
020940     WRITE SYSOUT-REC FROM ABEND-REC.
020950     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020960     DISPLAY '*** ABNORMAL END OF JOB - PATXTRCT ***' UPON CONSOLE.
020970*    ZERO-VAL/ONE-VAL ARE DECLARED IN WORKING-STORAGE FOR EXACTLY
020980*    THIS ONE STATEMENT - SEE THE SHOP'S OWN DALYEDIT ABEND-REC
020990*    IDIOM THIS PARAGRAPH WAS MODELED ON.
021000     DIVIDE ZERO-VAL INTO ONE-VAL.
